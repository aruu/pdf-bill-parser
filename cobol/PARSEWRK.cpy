000100******************************************************************00000100
000200* PARSEWRK - PARSER HAND-OFF AREA, BILPARSE TO BILFMTA/BILFMTB    00000200
000300* COBOL DEVELOPMENT CENTER - SHARED COPY MEMBER                   00000300
000400*                                                                 00000400
000500* BILPARSE LOADS PW-LINE-ENTRY AND PW-PAGE-ENTRY FROM ONE         00000500
000600* STATEMENT'S PAGE-TEXT FILE (ONE PAGE-BREAK SENTINEL LINE        00000600
000700* BECOMES ONE PW-PAGE-ENTRY, NOT A LINE), THEN CALLS BILFMTA OR   00000700
000800* BILFMTB ON THIS SAME AREA.  THE FORMAT PROGRAM CLASSIFIES THE   00000800
000900* PAGES, EXTRACTS AND PARSES THE TRANSACTION TABLES, NORMALIZES   00000900
001000* EACH ROW, AND RETURNS THE RESULT IN PW-ROW-ENTRY.  THE OCCURS   00001000
001100* CLAUSES BELOW ARE FIXED (NOT ODO) SO THE TABLE LAYOUT IS        00001100
001200* IDENTICAL ON BOTH SIDES OF THE CALL; PW-LINE-COUNT, PW-PAGE-    00001200
001300* COUNT AND PW-ROW-COUNT CARRY THE NUMBER OF SLOTS ACTUALLY IN    00001300
001400* USE.                                                            00001400
001500*                                                                 00001500
001600* CHANGE LOG                                                      00001600
001700* ----------------------------------------------------------------00001700
001800* 2008-02-19 RPB CR-08114  ORIGINAL MEMBER.                       00001800
001900******************************************************************00001900
002000 01  PW-PARSE-AREA.                                               00002000
002100     05  PW-RETURN-CODE           PIC S9(4) COMP.                 00002100
002200     05  PW-LINE-COUNT            PIC S9(4) COMP-3.               00002200
002300     05  PW-LINE-ENTRY OCCURS 5000 TIMES                          00002300
002400             PIC X(80).                                           00002400
002500     05  PW-PAGE-COUNT            PIC S9(3) COMP-3.               00002500
002600     05  PW-PAGE-ENTRY OCCURS 60 TIMES.                           00002600
002700         10  PW-PAGE-START-LINE   PIC S9(4) COMP-3.               00002700
002800         10  PW-PAGE-END-LINE     PIC S9(4) COMP-3.               00002800
002810         10  FILLER               PIC X(04).                      00002810
002900     05  PW-ROW-COUNT             PIC S9(3) COMP-3.               00002900
003000     05  PW-ROW-ENTRY OCCURS 300 TIMES.                           00003000
003100         10  PW-ROW-DATE          PIC X(10).                      00003100
003200         10  PW-ROW-DESC          PIC X(80).                      00003200
003300         10  PW-ROW-AMOUNT-TEXT   PIC X(12).                      00003300
003310         10  FILLER               PIC X(08).                      00003310

