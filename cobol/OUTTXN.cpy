000100******************************************************************00000100
000200* OUTTXN - STANDARD TRANSACTION OUTPUT RECORD                     00000200
000300* COBOL DEVELOPMENT CENTER - SHARED COPY MEMBER                   00000300
000400*                                                                 00000400
000500* OT-LINE-REC IS THE LINE-SEQUENTIAL BUFFER USED FOR BOTH THE     00000500
000600* HEADER LINE AND EVERY DETAIL LINE OF THE PER-STATEMENT,         00000600
000700* PER-ACCOUNT AND OVERALL OUTPUT FILES (FIELDS SEPARATED BY       00000700
000800* WK-TAB-CHAR, SEE WRKAREA).  OT-OUTPUT-FIELDS IS THE UNPACKED    00000800
000900* FORM USED WHILE BUILDING A LINE OR WHILE A COMBINE STEP HAS     00000900
001000* READ ONE BACK IN FOR RE-SORTING.  BECAUSE TRANSACTION-DATE IS   00001000
001100* CARRIED AS ISO TEXT (YYYY-MM-DD), A PLAIN ALPHANUMERIC          00001100
001200* COMPARE OF OT-TRANSACTION-DATE SORTS CHRONOLOGICALLY - NO       00001200
001300* NUMERIC CONVERSION IS NEEDED FOR THE COMBINE STEP'S SORT KEY.   00001300
001400*                                                                 00001400
001500* CHANGE LOG                                                      00001500
001600* ----------------------------------------------------------------00001600
001700* 2008-02-14 RPB 00240  ORIGINAL MEMBER.                          00001700
001800******************************************************************00001800
001900 01  OT-LINE-REC                  PIC X(200).                     00001900
002000 01  OT-LINE-LEN                  PIC S9(4) COMP-3 VALUE +0.      00002000
002100*                                                                 00002100
002200 01  OT-OUTPUT-FIELDS.                                            00002200
002300     05  OT-TRANSACTION-DATE      PIC X(10).                      00002300
002400     05  OT-DESCRIPTION           PIC X(80).                      00002400
002500     05  OT-AMOUNT-TEXT           PIC X(12).                      00002500
002600     05  OT-ACCOUNT-NAME          PIC X(20).                      00002600
002700     05  OT-FILE-NAME             PIC X(40).                      00002700
002800     05  FILLER                   PIC X(18).                      00002800
002900*                                                                 00002900
003000* ALTERNATE VIEW USED ONLY AS THE SORT KEY BY BILEXTR'S           00003000
003100* INSERTION-SORT PARAGRAPHS - SAME STORAGE AS OT-OUTPUT-FIELDS.   00003100
003200 01  OT-SORT-KEY-REC REDEFINES OT-OUTPUT-FIELDS.                  00003200
003300     05  OT-SORT-DATE             PIC X(10).                      00003300
003400     05  FILLER                   PIC X(160).                     00003400
003500*                                                                 00003500
003600 01  OT-COL-HEADINGS.                                             00003600
003700     05  OH-COL1                  PIC X(16) VALUE                 00003700
003800         'transaction_date'.                                      00003800
003900     05  OH-COL2                  PIC X(11) VALUE                 00003900
004000         'description'.                                           00004000
004100     05  OH-COL3                  PIC X(06) VALUE                 00004100
004200         'amount'.                                                00004200
004300     05  OH-COL4                  PIC X(12) VALUE                 00004300
004400         'account_name'.                                          00004400
004500     05  OH-COL5                  PIC X(09) VALUE                 00004500
004600         'file_name'.                                             00004600

