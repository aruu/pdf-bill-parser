000100******************************************************************00000100
000200* STMTCTL - STATEMENT CONTROL RECORD                              00000200
000300* COBOL DEVELOPMENT CENTER - SHARED COPY MEMBER                   00000300
000400*                                                                 00000400
000500* ONE RECORD PER STATEMENT TO BE PROCESSED THIS RUN.  READ BY     00000500
000600* BILEXTR FROM THE STMTIN CONTROL FILE, IN THE ORDER THE RUN IS   00000600
000700* TO PROCESS THEM.  ST-PAGE-FILE-NAME IS THE LINE-SEQUENTIAL      00000700
000800* RENDERED-TEXT FILE FOR THE STATEMENT; ST-FILE-NAME IS THE       00000800
000900* IDENTIFIER STAMPED ONTO EVERY OUTPUT ROW AND IS ALSO USED AS    00000900
001000* THE PER-STATEMENT OUTPUT FILE NAME.                             00001000
001100*                                                                 00001100
001200* CHANGE LOG                                                      00001200
001300* ----------------------------------------------------------------00001300
001400* 2008-02-14 RPB 00240  ORIGINAL MEMBER - REPLACES THE OLD        00001400
001500*                       CUSTCOPY/TRANREC PAIR FOR THIS SUITE.     00001500
001600******************************************************************00001600
001700 01  ST-CONTROL-REC.                                              00001700
001800     05  ST-ACCOUNT-NAME      PIC X(20).                          00001800
001900     05  ST-FILE-NAME         PIC X(40).                          00001900
002000     05  ST-FORMAT-CODE       PIC X(01).                          00002000
002100         88  ST-FORMAT-A            VALUE 'A'.                    00002100
002200         88  ST-FORMAT-B            VALUE 'B'.                    00002200
002300     05  ST-PAGE-FILE-NAME    PIC X(40).                          00002300
002400     05  FILLER               PIC X(19).                          00002400

