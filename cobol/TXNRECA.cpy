000100******************************************************************00000100
000200* TXNRECA - FORMAT-A RAW TRANSACTION ROW                          00000200
000300* COBOL DEVELOPMENT CENTER - SHARED COPY MEMBER                   00000300
000400*                                                                 00000400
000500* ONE ROW OUT OF THE FORMAT-A ROW STATE MACHINE (SEE BILFMTA      00000500
000600* 300-PARSE-ROWS).  RA-REWARD-EARNED, RA-CATEGORY AND             00000600
000700* RA-POSTED-DATE-TEXT ARE CAPTURED BY THE GRAMMAR BUT ARE NEVER   00000700
000800* COPIED TO THE STANDARD OUTPUT RECORD (OUTTXN).                  00000800
000900*                                                                 00000900
001000* CHANGE LOG                                                      00001000
001100* ----------------------------------------------------------------00001100
001200* 2008-02-14 RPB 00240  ORIGINAL MEMBER.                          00001200
001300******************************************************************00001300
001400 01  RA-ROW-REC.                                                  00001400
001500     05  RA-REWARD-EARNED     PIC X(10).                          00001500
001600     05  RA-AMOUNT-TEXT       PIC X(15).                          00001600
001700     05  RA-CATEGORY          PIC X(20).                          00001700
001800     05  RA-DESCRIPTION       PIC X(80).                          00001800
001900     05  RA-POSTED-DATE-TEXT  PIC X(11).                          00001900
002000     05  RA-TXN-DATE-TEXT     PIC X(11).                          00002000
002100     05  FILLER               PIC X(03).                          00002100

