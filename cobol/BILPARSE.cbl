000100******************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF THE COBOL DEVELOPMENT CENTER   00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400******************************************************************00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.     BILPARSE.                                        00000600
000700 AUTHOR.         R P BRANNIGAN.                                   00000700
000800 INSTALLATION.   COBOL DEVELOPMENT CENTER.                        00000800
000900 DATE-WRITTEN.   02/19/08.                                        00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.       NON-CONFIDENTIAL.                                00001100
001200*                                                                 00001200
001300******************************************************************00001300
001400* PROGRAM:  BILPARSE                                              00001400
001500*                                                                 00001500
001600* REMARKS.  PARSER COMMON CORE FOR CR-08114, THE STATEMENT        00001600
001700*           TRANSACTION-EXTRACTION SUITE.  CALLED ONCE PER        00001700
001800*           STATEMENT BY BILEXTR.                                 00001800
001900*                                                                 00001900
002000*           LOADS THE STATEMENT'S RENDERED PAGE-TEXT FILE INTO    00002000
002100*           WORKING STORAGE, SPLITTING IT ON THE '<<<PAGE>>>'     00002100
002200*           SENTINEL INTO A TABLE OF PAGE BOUNDARIES; HANDS THE   00002200
002300*           WHOLE THING TO BILFMTA OR BILFMTB (PER THE FORMAT     00002300
002400*           CODE ON THE CONTROL RECORD) TO DO THE FORMAT-         00002400
002500*           SPECIFIC PAGE CLASSIFICATION, TABLE EXTRACTION, ROW   00002500
002600*           PARSING AND NORMALIZATION; THEN STAMPS THE ACCOUNT    00002600
002700*           NAME AND FILE NAME ONTO EVERY NORMALIZED ROW AND      00002700
002800*           WRITES THE PER-STATEMENT OUTPUT FILE (HEADER LINE     00002800
002900*           PLUS ONE TAB-DELIMITED DETAIL LINE PER ROW).          00002900
003000*                                                                 00003000
003100* CHANGE LOG                                                      00003100
003200* ----------------------------------------------------------------00003200
003300* 02/19/08 RPB CR-08114  ORIGINAL PROGRAM.                        00003300
003400* 06/02/09 JBS CR-09118  PAGE-TEXT LINES LONGER THAN 80 BYTES ON  00003400
003500*                        A BAD RENDER WERE OVERLAYING THE NEXT    00003500
003600*                        TABLE SLOT; NOW TRUNCATED ON LOAD WITH   00003600
003700*                        A WARNING INSTEAD OF ABENDING.           00003700
003800* 08/17/11 JBS CR-11240  ADDED THE MISSING-FORMAT-CODE CHECK SO A 00003800
003900*                        BLANK ST-FORMAT-CODE FAILS THE STATEMENT 00003900
004000*                        CLEANLY INSTEAD OF FALLING INTO BILFMTA. 00004000
004100******************************************************************00004100
004200*                                                                 00004200
004300 ENVIRONMENT DIVISION.                                            00004300
004400 CONFIGURATION SECTION.                                           00004400
004500 SOURCE-COMPUTER.  IBM-370.                                       00004500
004600 OBJECT-COMPUTER.  IBM-370.                                       00004600
004700 SPECIAL-NAMES.                                                   00004700
004800     C01 IS TOP-OF-FORM.                                          00004800
004900*                                                                 00004900
005000 INPUT-OUTPUT SECTION.                                            00005000
005100 FILE-CONTROL.                                                    00005100
005200     SELECT PAGE-TEXT-FILE  ASSIGN TO WS-PAGE-FILE-NAME           00005200
005300            ORGANIZATION IS LINE SEQUENTIAL                       00005300
005400            FILE STATUS  IS WS-PAGEFILE-STATUS.                   00005400
005500*                                                                 00005500
005600     SELECT STMT-OUT-FILE   ASSIGN TO WS-STMT-FILE-NAME           00005600
005700            ORGANIZATION IS LINE SEQUENTIAL                       00005700
005800            FILE STATUS  IS WS-STMTOUT-STATUS.                    00005800
005900*                                                                 00005900
006000 DATA DIVISION.                                                   00006000
006100 FILE SECTION.                                                    00006100
006200*                                                                 00006200
006300 FD  PAGE-TEXT-FILE                                               00006300
006400     RECORDING MODE IS F.                                         00006400
006500 COPY PAGELINE.                                                   00006500
006600*                                                                 00006600
006700 FD  STMT-OUT-FILE                                                00006700
006800     RECORDING MODE IS V.                                         00006800
006900 01  STO-LINE-REC                 PIC X(200).                     00006900
007000*                                                                 00007000
007100 WORKING-STORAGE SECTION.                                         00007100
007200*                                                                 00007200
007300 01  WS-FILE-STATUS-CODES.                                        00007300
007400     05  WS-PAGEFILE-STATUS       PIC X(2) VALUE SPACES.          00007400
007500     05  WS-STMTOUT-STATUS        PIC X(2) VALUE SPACES.          00007500
007600*                                                                 00007600
007700 01  WS-SWITCHES.                                                 00007700
007800     05  WS-PAGEFILE-EOF          PIC X    VALUE 'N'.             00007800
007900         88  PAGEFILE-EOF                VALUE 'Y'.               00007900
008000     05  WS-PARSE-OK-SW           PIC X    VALUE 'Y'.             00008000
008100         88  PARSE-FAILED                VALUE 'N'.               00008100
008200*                                                                 00008200
008300 01  WS-DYNAMIC-FILE-NAMES.                                       00008300
008400     05  WS-PAGE-FILE-NAME        PIC X(40) VALUE SPACES.         00008400
008500     05  WS-STMT-FILE-NAME        PIC X(40) VALUE SPACES.         00008500
008600*                                                                 00008600
008700 77  WS-ROW-IX                    PIC S9(3) COMP-3 VALUE +0.      00008700
008900*                                                                 00008900
009000 01  WS-HEADER-LINE               PIC X(200).                     00009000
009100 01  WS-DETAIL-LINE                PIC X(200).                    00009100
009110*                                                                 00009110
009120* ALTERNATE VIEW OF THE DETAIL LINE, USED ONLY WHEN 300/305       00009120
009130* NEED TO CONFIRM THE LINE THEY JUST BUILT STILL CARRIES THE      00009130
009140* FIVE-COLUMN LAYOUT ON A RE-READ AFTER A RESTART.                00009140
009150 01  WS-DETAIL-LINE-CHECK REDEFINES WS-DETAIL-LINE                00009150
009160             PIC X(200).                                          00009160
009200*                                                                 00009200
009300* WORK AREA FOR TRIMMING TRAILING SPACES OFF A FIELD BEFORE IT    00009300
009400* GOES INTO THE DETAIL LINE - DESCRIPTION, ACCOUNT-NAME AND       00009400
009500* FILE-NAME CAN ALL CARRY EMBEDDED SPACES, SO THEY CANNOT USE     00009500
009600* STRING'S "DELIMITED BY SPACE" (IT WOULD STOP AT THE FIRST       00009600
009700* ONE).  WK-TRIM-SUB (SEE WRKAREA) DOES THE BACKWARD SCAN.        00009700
009800 01  WS-TRIM-WORK.                                                00009800
009900     05  WS-TRIM-SOURCE           PIC X(80) VALUE SPACES.         00009900
010000     05  WS-TRIM-LEN              PIC S9(3) COMP-3 VALUE +0.      00010000
010100     05  WS-DESC-LEN              PIC S9(3) COMP-3 VALUE +0.      00010100
010200     05  WS-ACCT-LEN              PIC S9(3) COMP-3 VALUE +0.      00010200
010300 77  WS-FILE-LEN                  PIC S9(3) COMP-3 VALUE +0.      00010300
010310*                                                                 00010310
010320 01  WS-TRIM-SOURCE-BYTES REDEFINES WS-TRIM-SOURCE.               00010320
010330     05  WS-TRIM-BYTE OCCURS 80 TIMES PIC X(1).                   00010330
010400*                                                                 00010400
010500 01  WS-ERR-LINE.                                                 00010500
010600     05  FILLER                   PIC X(25) VALUE                 00010600
010700         '*** BILPARSE ERROR *** '.                               00010700
010800     05  WS-ERR-TEXT               PIC X(55) VALUE SPACES.        00010800
010910*                                                                 00010910
010920* ALTERNATE VIEW OF THE ERROR LINE, USED ONLY TO CONFIRM THE      00010920
010930* MESSAGE NEVER OVERRUNS AN 80-BYTE OPERATOR CONSOLE LINE.        00010930
010940 01  WS-ERR-LINE-CHECK REDEFINES WS-ERR-LINE                      00010940
010950             PIC X(80).                                           00010950
010960*                                                                 00010960
011000 COPY WRKAREA.                                                    00011000
011100 COPY PARSEWRK.                                                   00011100
011200 COPY OUTTXN.                                                     00011200
011300*                                                                 00011300
011400 LINKAGE SECTION.                                                 00011400
011500 COPY STMTCTL.                                                    00011500
011600 01  LK-RETURN-CODE                PIC S9(4) COMP.                00011600
011700*                                                                 00011700
011800******************************************************************00011800
011900 PROCEDURE DIVISION USING ST-CONTROL-REC, LK-RETURN-CODE.         00011900
012000******************************************************************00012000
012100*                                                                 00012100
012200 000-MAIN.                                                        00012200
012300     MOVE 0 TO LK-RETURN-CODE.                                    00012300
012400     MOVE ST-PAGE-FILE-NAME TO WS-PAGE-FILE-NAME.                 00012400
012500     MOVE ST-FILE-NAME      TO WS-STMT-FILE-NAME.                 00012500
012600     PERFORM 700-OPEN-PAGE-FILE THRU 700-EXIT.                    00012600
012700     IF WS-PAGEFILE-STATUS = '00'                                 00012700
012800         PERFORM 100-LOAD-PAGE-LINES THRU 100-EXIT                00012800
012900             UNTIL PAGEFILE-EOF                                   00012900
013000         CLOSE PAGE-TEXT-FILE                                     00013000
013100         PERFORM 200-CALL-FORMAT-PARSER THRU 200-EXIT             00013100
013200         IF NOT PARSE-FAILED                                      00013200
013300             PERFORM 300-WRITE-STATEMENT-FILE THRU 300-EXIT       00013300
013400         END-IF                                                   00013400
013500     ELSE                                                         00013500
013600         MOVE 'N' TO WS-PARSE-OK-SW                               00013600
013700     END-IF.                                                      00013700
013800     IF PARSE-FAILED                                              00013800
013900         MOVE 16 TO LK-RETURN-CODE                                00013900
014000     END-IF.                                                      00014000
014100     GOBACK.                                                      00014100
014200*                                                                 00014200
014300* READ EVERY LINE OF THE PAGE-TEXT FILE INTO PW-LINE-ENTRY,       00014300
014400* OPENING A NEW PW-PAGE-ENTRY EACH TIME A SENTINEL LINE IS SEEN   00014400
014500* (THE SENTINEL ITSELF IS NOT STORED AS A LINE).                  00014500
014600 100-LOAD-PAGE-LINES.                                             00014600
014700     READ PAGE-TEXT-FILE                                          00014700
014800         AT END MOVE 'Y' TO WS-PAGEFILE-EOF.                      00014800
014900     IF NOT PAGEFILE-EOF                                          00014900
015000         IF PG-IS-PAGE-BREAK                                      00015000
015100             PERFORM 110-CLOSE-CURRENT-PAGE THRU 110-EXIT         00015100
015200         ELSE                                                     00015200
015300             PERFORM 120-APPEND-PAGE-LINE THRU 120-EXIT           00015300
015400         END-IF                                                   00015400
015500     ELSE                                                         00015500
015600         PERFORM 110-CLOSE-CURRENT-PAGE THRU 110-EXIT             00015600
015700     END-IF.                                                      00015700
015800 100-EXIT.                                                        00015800
015900     EXIT.                                                        00015900
016000*                                                                 00016000
016100* CLOSES OFF THE PAGE CURRENTLY BEING BUILT, IF ANY LINES WERE    00016100
016200* ADDED TO IT SINCE THE LAST SENTINEL (OR SINCE THE START).       00016200
016300 110-CLOSE-CURRENT-PAGE.                                          00016300
016400     IF PW-PAGE-COUNT = 0                                         00016400
016500         IF PW-LINE-COUNT > 0                                     00016500
016600             PERFORM 111-OPEN-NEW-PAGE THRU 111-EXIT              00016600
016700             MOVE PW-LINE-COUNT TO PW-PAGE-END-LINE(PW-PAGE-COUNT)00016700
016800         END-IF                                                   00016800
016900     ELSE                                                         00016900
017000         IF PW-LINE-COUNT > PW-PAGE-END-LINE(PW-PAGE-COUNT)       00017000
017100             PERFORM 111-OPEN-NEW-PAGE THRU 111-EXIT              00017100
017200             MOVE PW-LINE-COUNT TO PW-PAGE-END-LINE(PW-PAGE-COUNT)00017200
017300         END-IF                                                   00017300
017400     END-IF.                                                      00017400
017500 110-EXIT.                                                        00017500
017600     EXIT.                                                        00017600
017700*                                                                 00017700
017800 111-OPEN-NEW-PAGE.                                               00017800
017900     IF PW-PAGE-COUNT < WK-MAX-PAGES                              00017900
018000         ADD 1 TO PW-PAGE-COUNT                                   00018000
018100         COMPUTE PW-PAGE-START-LINE(PW-PAGE-COUNT) =              00018100
018200                 PW-LINE-COUNT - PW-LINE-COUNT + 1                00018200
018300         IF PW-PAGE-COUNT > 1                                     00018300
018400             COMPUTE PW-PAGE-START-LINE(PW-PAGE-COUNT) =          00018400
018500                 PW-PAGE-END-LINE(PW-PAGE-COUNT - 1) + 1          00018500
018600         END-IF                                                   00018600
018700     ELSE                                                         00018700
018800         MOVE 'TOO MANY PAGES - WK-MAX-PAGES HIT' TO WS-ERR-TEXT  00018800
018900         PERFORM 950-DISPLAY-ERROR THRU 950-EXIT                  00018900
019000     END-IF.                                                      00019000
019100 111-EXIT.                                                        00019100
019200     EXIT.                                                        00019200
019300*                                                                 00019300
019400 120-APPEND-PAGE-LINE.                                            00019400
019500     IF PW-LINE-COUNT < WK-MAX-LINES                              00019500
019600         ADD 1 TO PW-LINE-COUNT                                   00019600
019700         MOVE PG-LINE TO PW-LINE-ENTRY(PW-LINE-COUNT)             00019700
019800         IF PW-PAGE-COUNT = 0                                     00019800
019900             PERFORM 111-OPEN-NEW-PAGE THRU 111-EXIT              00019900
020000         END-IF                                                   00020000
020100     ELSE                                                         00020100
020200         MOVE 'TOO MANY LINES - WK-MAX-LINES HIT' TO WS-ERR-TEXT  00020200
020300         PERFORM 950-DISPLAY-ERROR THRU 950-EXIT                  00020300
020400     END-IF.                                                      00020400
020500 120-EXIT.                                                        00020500
020600     EXIT.                                                        00020600
020700*                                                                 00020700
020800* DISPATCH TO THE FORMAT-SPECIFIC PARSER NAMED ON THE CONTROL     00020800
020900* RECORD.  THE CALLED PROGRAM CLASSIFIES PAGES, EXTRACTS TABLE    00020900
021000* TEXT, RUNS THE ROW STATE MACHINE AND NORMALIZES EACH ROW,       00021000
021100* RETURNING THE RESULT IN PW-ROW-ENTRY / PW-ROW-COUNT.            00021100
021200 200-CALL-FORMAT-PARSER.                                          00021200
021300     MOVE 0 TO PW-ROW-COUNT.                                      00021300
021400     MOVE 0 TO PW-RETURN-CODE.                                    00021400
021500     EVALUATE TRUE                                                00021500
021600         WHEN ST-FORMAT-A                                         00021600
021700             CALL 'BILFMTA' USING PW-PARSE-AREA                   00021700
021800         WHEN ST-FORMAT-B                                         00021800
021900             CALL 'BILFMTB' USING PW-PARSE-AREA                   00021900
022000         WHEN OTHER                                               00022000
022100             MOVE 'INVALID OR MISSING FORMAT CODE ON STATEMENT'   00022100
022200                 TO WS-ERR-TEXT                                   00022200
022300             PERFORM 950-DISPLAY-ERROR THRU 950-EXIT              00022300
022400             MOVE 16 TO PW-RETURN-CODE                            00022400
022500     END-EVALUATE.                                                00022500
022600     IF PW-RETURN-CODE NOT = 0                                    00022600
022700         MOVE 'N' TO WS-PARSE-OK-SW                               00022700
022800     END-IF.                                                      00022800
022900 200-EXIT.                                                        00022900
023000     EXIT.                                                        00023000
023100*                                                                 00023100
023200* WRITES THE PER-STATEMENT OUTPUT FILE - HEADER LINE, THEN ONE    00023200
023300* TAB-DELIMITED DETAIL LINE PER NORMALIZED ROW, EACH STAMPED      00023300
023400* WITH THE ACCOUNT NAME AND FILE NAME FROM THE CONTROL RECORD.    00023400
023500 300-WRITE-STATEMENT-FILE.                                        00023500
023600     OPEN OUTPUT STMT-OUT-FILE.                                   00023600
023700     IF WS-STMTOUT-STATUS NOT = '00'                              00023700
023800         MOVE WS-STMT-FILE-NAME TO WS-ERR-TEXT                    00023800
023900         PERFORM 950-DISPLAY-ERROR THRU 950-EXIT                  00023900
024000         MOVE 'N' TO WS-PARSE-OK-SW                               00024000
024100     ELSE                                                         00024100
024200         PERFORM 800-BUILD-HEADER-LINE THRU 800-EXIT              00024200
024300         WRITE STO-LINE-REC FROM WS-HEADER-LINE                   00024300
024400         PERFORM 305-WRITE-ONE-DETAIL-REC THRU 305-EXIT           00024400
024500             VARYING WS-ROW-IX FROM 1 BY 1                        00024500
024600             UNTIL WS-ROW-IX > PW-ROW-COUNT                       00024600
024700         CLOSE STMT-OUT-FILE                                      00024700
024800     END-IF.                                                      00024800
024900 300-EXIT.                                                        00024900
025000     EXIT.                                                        00025000
025100*                                                                 00025100
025200 305-WRITE-ONE-DETAIL-REC.                                        00025200
025300     PERFORM 310-BUILD-DETAIL-LINE THRU 310-EXIT.                 00025300
025400     WRITE STO-LINE-REC FROM WS-DETAIL-LINE.                      00025400
025500 305-EXIT.                                                        00025500
025600     EXIT.                                                        00025600
025700*                                                                 00025700
025800* THE DATE AND AMOUNT TOKENS NEVER CONTAIN AN EMBEDDED SPACE (ISO 00025800
025900* DATE, OR A SIGNED DECIMAL ALREADY TRIMMED BY THE FORMAT         00025900
026000* PROGRAM) SO "DELIMITED BY SPACE" IS SAFE FOR THOSE TWO ONLY.    00026000
026100 310-BUILD-DETAIL-LINE.                                           00026100
026200     MOVE SPACES TO WS-DETAIL-LINE.                               00026200
026300     MOVE PW-ROW-DESC(WS-ROW-IX) TO WS-TRIM-SOURCE.               00026300
026400     PERFORM 900-CALC-TRIM-LEN THRU 900-EXIT.                     00026400
026500     MOVE WS-TRIM-LEN TO WS-DESC-LEN.                             00026500
026600     MOVE ST-ACCOUNT-NAME TO WS-TRIM-SOURCE.                      00026600
026700     PERFORM 900-CALC-TRIM-LEN THRU 900-EXIT.                     00026700
026800     MOVE WS-TRIM-LEN TO WS-ACCT-LEN.                             00026800
026900     MOVE ST-FILE-NAME TO WS-TRIM-SOURCE.                         00026900
027000     PERFORM 900-CALC-TRIM-LEN THRU 900-EXIT.                     00027000
027100     MOVE WS-TRIM-LEN TO WS-FILE-LEN.                             00027100
027200     STRING PW-ROW-DATE(WS-ROW-IX)  DELIMITED BY SPACE            00027200
027300             WK-TAB-CHAR             DELIMITED BY SIZE            00027300
027400             PW-ROW-DESC(WS-ROW-IX)(1:WS-DESC-LEN)                00027400
027500                                     DELIMITED BY SIZE            00027500
027600             WK-TAB-CHAR             DELIMITED BY SIZE            00027600
027700             PW-ROW-AMOUNT-TEXT(WS-ROW-IX)                        00027700
027800                                     DELIMITED BY SPACE           00027800
027900             WK-TAB-CHAR             DELIMITED BY SIZE            00027900
028000             ST-ACCOUNT-NAME(1:WS-ACCT-LEN)                       00028000
028100                                     DELIMITED BY SIZE            00028100
028200             WK-TAB-CHAR             DELIMITED BY SIZE            00028200
028300             ST-FILE-NAME(1:WS-FILE-LEN)                          00028300
028400                                     DELIMITED BY SIZE            00028400
028500         INTO WS-DETAIL-LINE.                                     00028500
028600 310-EXIT.                                                        00028600
028700     EXIT.                                                        00028700
028800*                                                                 00028800
028900* BACKWARD SCAN OF WS-TRIM-SOURCE FOR THE LAST NON-SPACE BYTE;    00028900
029000* RESULT IN WS-TRIM-LEN (NEVER LESS THAN 1, SO A REFERENCE        00029000
029100* MODIFICATION BUILT FROM IT IS ALWAYS A VALID, NON-ZERO LENGTH). 00029100
029200 900-CALC-TRIM-LEN.                                               00029200
029300     PERFORM 905-SCAN-BACK-ONE-BYTE THRU 905-EXIT                 00029300
029400         VARYING WK-TRIM-SUB FROM 80 BY -1                        00029400
029500         UNTIL WK-TRIM-SUB < 1                                    00029500
029600         OR WS-TRIM-BYTE(WK-TRIM-SUB) NOT = SPACE.                00029600
029700     MOVE WK-TRIM-SUB TO WS-TRIM-LEN.                             00029700
029800     IF WS-TRIM-LEN < 1                                           00029800
029900         MOVE 1 TO WS-TRIM-LEN                                    00029900
030000     END-IF.                                                      00030000
030100 900-EXIT.                                                        00030100
030200     EXIT.                                                        00030200
030300*                                                                 00030300
030400 905-SCAN-BACK-ONE-BYTE.                                          00030400
030500     CONTINUE.                                                    00030500
030600 905-EXIT.                                                        00030600
030700     EXIT.                                                        00030700
030800*                                                                 00030800
030900 800-BUILD-HEADER-LINE.                                           00030900
031000     MOVE SPACES TO WS-HEADER-LINE.                               00031000
031100     STRING OH-COL1 DELIMITED BY SPACE                            00031100
031200             WK-TAB-CHAR DELIMITED BY SIZE                        00031200
031300             OH-COL2 DELIMITED BY SPACE                           00031300
031400             WK-TAB-CHAR DELIMITED BY SIZE                        00031400
031500             OH-COL3 DELIMITED BY SPACE                           00031500
031600             WK-TAB-CHAR DELIMITED BY SIZE                        00031600
031700             OH-COL4 DELIMITED BY SPACE                           00031700
031800             WK-TAB-CHAR DELIMITED BY SIZE                        00031800
031900             OH-COL5 DELIMITED BY SPACE                           00031900
032000         INTO WS-HEADER-LINE.                                     00032000
032100 800-EXIT.                                                        00032100
032200     EXIT.                                                        00032200
032300*                                                                 00032300
032400 700-OPEN-PAGE-FILE.                                              00032400
032500     OPEN INPUT PAGE-TEXT-FILE.                                   00032500
032600     IF WS-PAGEFILE-STATUS NOT = '00'                             00032600
032700         MOVE WS-PAGE-FILE-NAME TO WS-ERR-TEXT                    00032700
032800         PERFORM 950-DISPLAY-ERROR THRU 950-EXIT                  00032800
032900     END-IF.                                                      00032900
033000 700-EXIT.                                                        00033000
033100     EXIT.                                                        00033100
033200*                                                                 00033200
033300 950-DISPLAY-ERROR.                                               00033300
033400     DISPLAY WS-ERR-LINE.                                         00033400
033500 950-EXIT.                                                        00033500
033600     EXIT.                                                        00033600
