000100******************************************************************00000100
000200* WRKAREA - BILL EXTRACT COMMON WORK AREA                         00000200
000300* COBOL DEVELOPMENT CENTER - SHARED COPY MEMBER                   00000300
000400*                                                                 00000400
000500* HOLDS THE RUN-TIME LIMITS, THE MONTH-NAME LOOKUP TABLES USED BY 00000500
000600* BOTH STATEMENT FORMATS, AND THE DELIMITER CHARACTER USED TO     00000600
000700* BUILD THE FIVE-COLUMN OUTPUT LINES.  COPY THIS MEMBER INTO      00000700
000800* WORKING-STORAGE IN BILEXTR, BILPARSE, BILFMTA AND BILFMTB.      00000800
000900*                                                                 00000900
001000* CHANGE LOG                                                      00001000
001100* ----------------------------------------------------------------00001100
001200* 1989-04-11 DRS 00000  ORIGINAL MEMBER FOR CUSTOMER/TRANSACTION  00001200
001300*                       BATCH SUITE.                              00001300
001400* 1994-11-02 JBS 00114  ADDED 3-LETTER MONTH TABLE FOR STATEMENT  00001400
001500*                       DATE WORK.                                00001500
001600* 1999-01-08 JBS 00162  Y2K - WIDENED WS-CENTURY FIELDS TO 4      00001600
001700*                       DIGITS THROUGHOUT.  NO OTHER CHANGE.      00001700
001800* 2003-07-22 RPB 00221  ADDED FULL MONTH-NAME TABLE FOR FORMAT-B  00001800
001900*                       STATEMENT DATE HEADER LINE.               00001900
002000* 2008-02-14 RPB 00240  ADDED RUN-BOUND CONSTANTS (MAX LINES,     00002000
002100*                       PAGES, ROWS, STATEMENTS, ACCOUNTS).       00002100
002200******************************************************************00002200
002300 01  WK-RUN-LIMITS.                                               00002300
002400     05  WK-MAX-LINES         PIC S9(5) COMP-3 VALUE +5000.       00002400
002500     05  WK-MAX-PAGES         PIC S9(3) COMP-3 VALUE +060.        00002500
002600     05  WK-MAX-ROWS          PIC S9(3) COMP-3 VALUE +300.        00002600
002700     05  WK-MAX-STATEMENTS    PIC S9(3) COMP-3 VALUE +200.        00002700
002800     05  WK-MAX-ACCOUNTS      PIC S9(2) COMP-3 VALUE +50.         00002800
002900     05  WK-MAX-COMBINE-RECS  PIC S9(4) COMP-3 VALUE +5000.       00002900
003000*                                                                 00003000
003100 01  WK-DELIMITERS.                                               00003100
003200     05  WK-TAB-CHAR          PIC X     VALUE X'09'.              00003200
003300     05  WK-PAGE-SENTINEL     PIC X(11) VALUE '<<<PAGE>>>'.       00003300
003400*                                                                 00003400
003500* THREE-LETTER MONTH ABBREVIATION TABLE - FORMAT-A POSTED AND     00003500
003600* TRANSACTION DATES (DD-MON-YYYY), FORMAT-B TRANSACTION DATES     00003600
003700* (MON DD).                                                       00003700
003800 01  WK-MONTH-ABBR-LIT.                                           00003800
003900     05  FILLER  PIC X(30) VALUE                                  00003900
004000         'JAN01FEB02MAR03APR04MAY05JUN06'.                        00004000
004100     05  FILLER  PIC X(30) VALUE                                  00004100
004200         'JUL07AUG08SEP09OCT10NOV11DEC12'.                        00004200
004300 01  WK-MONTH-ABBR-TBL REDEFINES WK-MONTH-ABBR-LIT.               00004300
004400     05  WK-ABBR-ENTRY OCCURS 12 TIMES.                           00004400
004500         10  WK-ABBR-TEXT     PIC X(03).                          00004500
004600         10  WK-ABBR-NUM      PIC X(02).                          00004600
004700*                                                                 00004700
004800* FULL ENGLISH MONTH-NAME TABLE - DECODES THE FORMAT-B            00004800
004900* "STATEMENT DATE:" HEADER LINE (FULL MONTH NAME, NOT A           00004900
005000* 3-LETTER ABBREVIATION).                                         00005000
005100 01  WK-MONTH-FULL-LIT.                                           00005100
005200     05  FILLER  PIC X(33) VALUE                                  00005200
005300         'JANUARY  01FEBRUARY 02MARCH    03'.                     00005300
005400     05  FILLER  PIC X(33) VALUE                                  00005400
005500         'APRIL    04MAY      05JUNE     06'.                     00005500
005600     05  FILLER  PIC X(33) VALUE                                  00005600
005700         'JULY     07AUGUST   08SEPTEMBER09'.                     00005700
005800     05  FILLER  PIC X(33) VALUE                                  00005800
005900         'OCTOBER  10NOVEMBER 11DECEMBER 12'.                     00005900
006000 01  WK-MONTH-FULL-TBL REDEFINES WK-MONTH-FULL-LIT.               00006000
006100     05  WK-FULL-ENTRY OCCURS 12 TIMES.                           00006100
006200         10  WK-FULL-TEXT     PIC X(09).                          00006200
006300         10  WK-FULL-NUM      PIC X(02).                          00006300
006400*                                                                 00006400
006500 01  WK-SCAN-WORK.                                                00006500
006600     05  WK-SCAN-SUB          PIC S9(3) COMP-3 VALUE +0.          00006600
006700     05  WK-SCAN-FOUND-SW     PIC X     VALUE 'N'.                00006700
006800         88  WK-SCAN-FOUND          VALUE 'Y'.                    00006800
006900     05  WK-TRIM-SUB          PIC S9(3) COMP-3 VALUE +0.          00006900

