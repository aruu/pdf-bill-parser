000100******************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF THE COBOL DEVELOPMENT CENTER   00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400******************************************************************00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.     BILFMTB.                                         00000600
000700 AUTHOR.         R P BRANNIGAN.                                   00000700
000800 INSTALLATION.   COBOL DEVELOPMENT CENTER.                        00000800
000900 DATE-WRITTEN.   02/26/08.                                        00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.       NON-CONFIDENTIAL.                                00001100
001200*                                                                 00001200
001300******************************************************************00001300
001400* PROGRAM:  BILFMTB                                               00001400
001500*                                                                 00001500
001600* REMARKS.  FORMAT-B STATEMENT PARSER FOR CR-08114.  CALLED BY    00001600
001700*           BILPARSE ONCE PER FORMAT-B STATEMENT, ON THE SAME     00001700
001800*           PW-PARSE-AREA BILPARSE JUST LOADED.                   00001800
001900*                                                                 00001900
002000*           FORMAT B IS THE CARD STATEMENT WITH A 'TRANSACTION'/  00002000
002100*           'DATE' COLUMN HEADING AND A 'TOTAL' ROW CLOSING EACH  00002100
002200*           TABLE; A PAGE MAY HOLD MORE THAN ONE TABLE.  THE      00002200
002300*           STATEMENT'S YEAR AND MONTH COME FROM THE 'STATEMENT   00002300
002400*           DATE:' LINE ON THE FIRST SUMMARY PAGE AND ARE NEEDED  00002400
002500*           TO RESOLVE A TRANSACTION DATE'S YEAR (FORMAT B PRINTS 00002500
002600*           NO YEAR ON THE TRANSACTION LINE ITSELF).              00002600
002700*                                                                 00002700
002800* CHANGE LOG                                                      00002800
002900* ----------------------------------------------------------------00002900
003000* 02/26/08 RPB CR-08114  ORIGINAL PROGRAM.                        00003000
003100* 07/09/09 JBS CR-09118  A DECEMBER TRANSACTION ON A JANUARY      00003100
003200*                        STATEMENT WAS DATING INTO THE WRONG      00003200
003300*                        YEAR - ADDED THE ROLLOVER TEST IN        00003300
003400*                        410-BUILD-ISO-DATE.                      00003400
003500* 08/17/11 JBS CR-11240  A PAGE WITH TWO 'TOTAL'-CLOSED TABLES    00003500
003600*                        WAS ONLY PICKING UP THE FIRST ONE;       00003600
003700*                        200-EXTRACT-TABLES-ON-PAGE NOW RESUMES   00003700
003800*                        SCANNING PAST EACH TABLE IT CLOSES OUT.  00003800
003900******************************************************************00003900
004000*                                                                 00004000
004100 ENVIRONMENT DIVISION.                                            00004100
004200 CONFIGURATION SECTION.                                           00004200
004300 SOURCE-COMPUTER.  IBM-370.                                       00004300
004400 OBJECT-COMPUTER.  IBM-370.                                       00004400
004500 SPECIAL-NAMES.                                                   00004500
004600     C01 IS TOP-OF-FORM.                                          00004600
004700*                                                                 00004700
004800 DATA DIVISION.                                                   00004800
004900 WORKING-STORAGE SECTION.                                         00004900
005000*                                                                 00005000
005100 01  WS-PAGE-WORK.                                                00005100
005200     05  WS-PAGE-IX               PIC S9(3) COMP-3 VALUE +0.      00005200
005300     05  WS-PAGE-TYPE             PIC X     VALUE 'O'.            00005300
005400     05  WS-STMT-DATE-SW          PIC X     VALUE 'N'.            00005400
005500     05  WS-TALLY-CT              PIC S9(3) COMP-3 VALUE +0.      00005500
005600     05  FILLER                   PIC X(04) VALUE SPACES.         00005600
005700*                                                                 00005700
005800 01  WS-SCAN-WORK.                                                00005800
005900     05  WS-SCAN-IX               PIC S9(4) COMP-3 VALUE +0.      00005900
006000     05  WS-PROBE-IX              PIC S9(4) COMP-3 VALUE +0.      00006000
006100     05  WS-HDR-START             PIC S9(4) COMP-3 VALUE +0.      00006100
006200     05  WS-HDR-FOUND-SW          PIC X     VALUE 'N'.            00006200
006300     05  WS-TABLE-END             PIC S9(4) COMP-3 VALUE +0.      00006300
006400     05  WS-END-FOUND-SW          PIC X     VALUE 'N'.            00006400
006500     05  WS-ROW-START             PIC S9(4) COMP-3 VALUE +0.      00006500
006600     05  WS-CUR-LINE              PIC S9(4) COMP-3 VALUE +0.      00006600
006700     05  FILLER                   PIC X(04) VALUE SPACES.         00006700
006800*                                                                 00006800
006900 01  WS-AMOUNT-LOOKAHEAD-SW        PIC X    VALUE 'N'.            00006900
007000 77  WS-CHK-POS                    PIC S9(3) COMP-3 VALUE +0.     00007000
007100 77  WS-TRIM-LEN                   PIC S9(3) COMP-3 VALUE +0.     00007100
007200*                                                                 00007200
007300* SHARED SCAN BUFFER - HOLDS WHATEVER LINE IS CURRENTLY BEING     00007300
007400* TRIMMED OR PATTERN-TESTED (TABLE-END CHECK, DESCRIPTION         00007400
007500* LOOKAHEAD CHECK, OR A FRAGMENT ABOUT TO BE STRUNG IN).          00007500
007600 01  WS-DESC-SCAN-AREA.                                           00007600
007700     05  WS-DESC-LINE-IN          PIC X(80) VALUE SPACES.         00007700
007800 01  WS-DESC-LINE-BYTES REDEFINES WS-DESC-SCAN-AREA.              00007800
007900     05  WS-DESC-BYTE OCCURS 80 TIMES PIC X(1).                   00007900
008000*                                                                 00008000
008100 77  WS-DESC-POINTER               PIC S9(3) COMP-3 VALUE +0.     00008100
008200 01  WS-DESC-FIRST-SW              PIC X    VALUE 'Y'.            00008200
008300*                                                                 00008300
008400 01  WS-PENDING-WORK.                                             00008400
008500     05  WS-PENDING-LINE          PIC X(80) VALUE SPACES.         00008500
008600     05  WS-PENDING-SW            PIC X     VALUE 'N'.            00008600
008700     05  WS-PEND-LEN              PIC S9(3) COMP-3 VALUE +0.      00008700
008800     05  FILLER                   PIC X(04) VALUE SPACES.         00008800
008900*                                                                 00008900
009000 01  WS-MONTH-SCAN-TEXT            PIC X(3) VALUE SPACES.         00009000
009100*                                                                 00009100
009200 01  WS-ISO-DATE-WORK.                                            00009200
009300     05  WS-ISO-YEAR              PIC X(4).                       00009300
009400     05  FILLER                   PIC X     VALUE '-'.            00009400
009500     05  WS-ISO-MONTH             PIC X(2).                       00009500
009600     05  FILLER                   PIC X     VALUE '-'.            00009600
009700     05  WS-ISO-DAY               PIC X(2).                       00009700
009800 01  WS-ISO-DATE-FLAT REDEFINES WS-ISO-DATE-WORK                  00009800
009900             PIC X(10).                                           00009900
010000*                                                                 00010000
010100 01  WS-AMOUNT-SCAN-AREA.                                         00010100
010200     05  WS-AMOUNT-IN             PIC X(15) VALUE SPACES.         00010200
010300 01  WS-AMOUNT-IN-BYTES REDEFINES WS-AMOUNT-SCAN-AREA.            00010300
010400     05  WS-AMOUNT-BYTE OCCURS 15 TIMES PIC X(1).                 00010400
010500*                                                                 00010500
010600 01  WS-AMOUNT-STRIP-WORK.                                        00010600
010700     05  WS-STRIP-OUT             PIC X(15) VALUE SPACES.         00010700
010800     05  WS-IN-POS                PIC S9(3) COMP-3 VALUE +0.      00010800
010900     05  WS-OUT-POS               PIC S9(3) COMP-3 VALUE +0.      00010900
011000     05  FILLER                   PIC X(04) VALUE SPACES.         00011000
011100*                                                                 00011100
011200* "STATEMENT DATE: MONTH DD, YYYY " WORK AREA - THE FIRST         00011200
011300* SUMMARY PAGE'S SECOND LINE, SCANNED FOR THE MONTH NAME'S        00011300
011400* TRAILING SPACE AND THE COMMA AHEAD OF THE YEAR.                 00011400
011500 01  WS-STMT-LINE-WORK.                                           00011500
011600     05  WS-STMT-LINE-TEXT        PIC X(80) VALUE SPACES.         00011600
011700 01  WS-STMT-LINE-BYTES REDEFINES WS-STMT-LINE-WORK.              00011700
011800     05  WS-STMT-BYTE OCCURS 80 TIMES PIC X(1).                   00011800
011900*                                                                 00011900
012000 01  WS-STMT-DATE-WORK.                                           00012000
012100     05  WS-STMT-MONTH-TEXT       PIC X(9)  VALUE SPACES.         00012100
012200     05  WS-STMT-MONTH-NUM        PIC X(2)  VALUE SPACES.         00012200
012300     05  WS-STMT-YEAR-NUM         PIC 9(4)  VALUE 0.              00012300
012400     05  WS-TXN-YEAR-NUM          PIC 9(4)  VALUE 0.              00012400
012500     05  WS-SPACE-POS             PIC S9(3) COMP-3 VALUE +0.      00012500
012600     05  WS-COMMA-POS             PIC S9(3) COMP-3 VALUE +0.      00012600
012700     05  WS-MONTH-LEN             PIC S9(3) COMP-3 VALUE +0.      00012700
012800     05  FILLER                   PIC X(04) VALUE SPACES.         00012800
012900*                                                                 00012900
012910 01  WS-ERR-LINE.                                                 00012910
012920     05  FILLER                   PIC X(25) VALUE                 00012920
012930         '*** BILFMTB ERROR *** '.                                00012930
012940     05  WS-ERR-TEXT               PIC X(55) VALUE SPACES.        00012940
012950 01  WS-ERR-LINE-CHECK REDEFINES WS-ERR-LINE                      00012950
012960             PIC X(80).                                           00012960
012970*                                                                 00012970
013000 COPY WRKAREA.                                                    00013000
013100 COPY TXNRECB.                                                    00013100
013200*                                                                 00013200
013300 LINKAGE SECTION.                                                 00013300
013400 COPY PARSEWRK.                                                   00013400
013500*                                                                 00013500
013600******************************************************************00013600
013700 PROCEDURE DIVISION USING PW-PARSE-AREA.                          00013700
013800******************************************************************00013800
013900*                                                                 00013900
014000 000-MAIN.                                                        00014000
014100     MOVE 0 TO PW-ROW-COUNT.                                      00014100
014200     MOVE 0 TO PW-RETURN-CODE.                                    00014200
014300     PERFORM 100-PROCESS-ONE-PAGE THRU 100-EXIT                   00014300
014400         VARYING WS-PAGE-IX FROM 1 BY 1                           00014400
014500         UNTIL WS-PAGE-IX > PW-PAGE-COUNT.                        00014500
014600     GOBACK.                                                      00014600
014700*                                                                 00014700
014800 100-PROCESS-ONE-PAGE.                                            00014800
014900     PERFORM 110-CLASSIFY-ONE-PAGE THRU 110-EXIT.                 00014900
015000     IF WS-PAGE-TYPE = 'S' AND WS-STMT-DATE-SW = 'N'              00015000
015100         PERFORM 150-PARSE-STATEMENT-DATE THRU 150-EXIT           00015100
015200         MOVE 'Y' TO WS-STMT-DATE-SW                              00015200
015300     END-IF.                                                      00015300
015400     IF WS-PAGE-TYPE = 'T'                                        00015400
015500         PERFORM 200-EXTRACT-TABLES-ON-PAGE THRU 200-EXIT         00015500
015600     END-IF.                                                      00015600
015700 100-EXIT.                                                        00015700
015800     EXIT.                                                        00015800
015900*                                                                 00015900
016000* 'BALANCE FROM YOUR LAST STATEMENT' WINS FIRST; FAILING THAT,    00016000
016100* 'TRANSACTION DESCRIPTION' MAKES IT A TRANSACTIONS PAGE.         00016100
016200 110-CLASSIFY-ONE-PAGE.                                           00016200
016300     MOVE 'O' TO WS-PAGE-TYPE.                                    00016300
016400     MOVE 0 TO WS-TALLY-CT.                                       00016400
016500     PERFORM 112-TALLY-STMT-MARKER THRU 112-EXIT                  00016500
016600         VARYING WS-SCAN-IX                                       00016600
016700         FROM PW-PAGE-START-LINE(WS-PAGE-IX) BY 1                 00016700
016800         UNTIL WS-SCAN-IX > PW-PAGE-END-LINE(WS-PAGE-IX)          00016800
016900         OR WS-TALLY-CT > 0.                                      00016900
016910     IF WS-TALLY-CT > 0                                           00016910
016920         MOVE 'S' TO WS-PAGE-TYPE                                 00016920
016930         GO TO 110-EXIT                                           00016930
016940     END-IF.                                                      00016940
017300     MOVE 0 TO WS-TALLY-CT.                                       00017300
017400     PERFORM 114-TALLY-TXN-MARKER THRU 114-EXIT                   00017400
017500         VARYING WS-SCAN-IX                                       00017500
017600         FROM PW-PAGE-START-LINE(WS-PAGE-IX) BY 1                 00017600
017700         UNTIL WS-SCAN-IX > PW-PAGE-END-LINE(WS-PAGE-IX)          00017700
017800         OR WS-TALLY-CT > 0.                                      00017800
017900     IF WS-TALLY-CT > 0                                           00017900
018000         MOVE 'T' TO WS-PAGE-TYPE                                 00018000
018100     END-IF.                                                      00018100
018300 110-EXIT.                                                        00018300
018400     EXIT.                                                        00018400
018500*                                                                 00018500
018600 112-TALLY-STMT-MARKER.                                           00018600
018700     INSPECT PW-LINE-ENTRY(WS-SCAN-IX) TALLYING WS-TALLY-CT       00018700
018800         FOR ALL 'Balance from your last statement'.              00018800
018900 112-EXIT.                                                        00018900
019000     EXIT.                                                        00019000
019100*                                                                 00019100
019200 114-TALLY-TXN-MARKER.                                            00019200
019300     INSPECT PW-LINE-ENTRY(WS-SCAN-IX) TALLYING                   00019300
019400         WS-TALLY-CT FOR ALL 'TRANSACTION DESCRIPTION'.           00019400
019500 114-EXIT.                                                        00019500
019600     EXIT.                                                        00019600
019700*                                                                 00019700
019800* SCANS THE SECOND LINE OF THIS (THE FIRST) SUMMARY PAGE FOR      00019800
019900* THE MONTH NAME AND YEAR - THE DAY IS NOT NEEDED BY ANY RULE     00019900
020000* DOWNSTREAM AND IS NOT PARSED.                                   00020000
020100 150-PARSE-STATEMENT-DATE.                                        00020100
020200     COMPUTE WS-SCAN-IX = PW-PAGE-START-LINE(WS-PAGE-IX) + 1.     00020200
020300     MOVE PW-LINE-ENTRY(WS-SCAN-IX) TO WS-STMT-LINE-TEXT.         00020300
020400     MOVE 18 TO WS-SPACE-POS.                                     00020400
020500     PERFORM 152-SCAN-FOR-SPACE THRU 152-EXIT                     00020500
020600         UNTIL WS-SPACE-POS > 80                                  00020600
020700         OR WS-STMT-BYTE(WS-SPACE-POS) = SPACE.                   00020700
020800     MOVE SPACES TO WS-STMT-MONTH-TEXT.                           00020800
020900     COMPUTE WS-MONTH-LEN = WS-SPACE-POS - 18.                    00020900
021000     IF WS-MONTH-LEN > 9                                          00021000
021100         MOVE 9 TO WS-MONTH-LEN                                   00021100
021200     END-IF.                                                      00021200
021300     IF WS-MONTH-LEN > 0                                          00021300
021400         MOVE WS-STMT-LINE-TEXT(18:WS-MONTH-LEN)                  00021400
021500             TO WS-STMT-MONTH-TEXT                                00021500
021600     END-IF.                                                      00021600
021700     INSPECT WS-STMT-MONTH-TEXT CONVERTING                        00021700
021800         'abcdefghijklmnopqrstuvwxyz'                             00021800
021900         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                         00021900
022000     MOVE WS-SPACE-POS TO WS-COMMA-POS.                           00022000
022100     PERFORM 154-SCAN-FOR-COMMA THRU 154-EXIT                     00022100
022200         UNTIL WS-COMMA-POS > 80                                  00022200
022300         OR WS-STMT-BYTE(WS-COMMA-POS) = ','.                     00022300
022400     IF WS-COMMA-POS <= 76                                        00022400
022500         MOVE WS-STMT-LINE-TEXT(WS-COMMA-POS + 2:4)               00022500
022600             TO WS-STMT-YEAR-NUM                                  00022600
022700     END-IF.                                                      00022700
022800     PERFORM 156-SCAN-ONE-FULL-MONTH-SLOT THRU 156-EXIT           00022800
022900         VARYING WK-SCAN-SUB FROM 1 BY 1                          00022900
023000         UNTIL WK-SCAN-SUB > 12                                   00023000
023100         OR WK-FULL-TEXT(WK-SCAN-SUB) = WS-STMT-MONTH-TEXT.       00023100
023200     IF WK-SCAN-SUB <= 12                                         00023200
023300         MOVE WK-FULL-NUM(WK-SCAN-SUB) TO WS-STMT-MONTH-NUM       00023300
023400     ELSE                                                         00023400
023500         MOVE '00' TO WS-STMT-MONTH-NUM                           00023500
023600     END-IF.                                                      00023600
023700 150-EXIT.                                                        00023700
023800     EXIT.                                                        00023800
023900*                                                                 00023900
024000 152-SCAN-FOR-SPACE.                                              00024000
024100     ADD 1 TO WS-SPACE-POS.                                       00024100
024200 152-EXIT.                                                        00024200
024300     EXIT.                                                        00024300
024400*                                                                 00024400
024500 154-SCAN-FOR-COMMA.                                              00024500
024600     ADD 1 TO WS-COMMA-POS.                                       00024600
024700 154-EXIT.                                                        00024700
024800     EXIT.                                                        00024800
024900*                                                                 00024900
025000 156-SCAN-ONE-FULL-MONTH-SLOT.                                    00025000
025100     CONTINUE.                                                    00025100
025200 156-EXIT.                                                        00025200
025300     EXIT.                                                        00025300
025400*                                                                 00025400
025500* A PAGE CAN CARRY SEVERAL 'TRANSACTION'/'DATE' TABLES; THIS      00025500
025600* WALKS THE PAGE RESUMING PAST EACH TABLE IT CLOSES OUT.          00025600
025700 200-EXTRACT-TABLES-ON-PAGE.                                      00025700
025800     MOVE PW-PAGE-START-LINE(WS-PAGE-IX) TO WS-SCAN-IX.           00025800
025900     PERFORM 205-PROCESS-ONE-TABLE-SPAN THRU 205-EXIT             00025900
026000         UNTIL WS-SCAN-IX > PW-PAGE-END-LINE(WS-PAGE-IX).         00026000
026100 200-EXIT.                                                        00026100
026200     EXIT.                                                        00026200
026300*                                                                 00026300
026400 205-PROCESS-ONE-TABLE-SPAN.                                      00026400
026500     PERFORM 210-FIND-TABLE-HEADER THRU 210-EXIT.                 00026500
026510     IF WS-HDR-FOUND-SW NOT = 'Y'                                 00026510
026520         COMPUTE WS-SCAN-IX = PW-PAGE-END-LINE(WS-PAGE-IX) + 1    00026520
026530         GO TO 205-EXIT                                           00026530
026540     END-IF.                                                      00026540
026550     PERFORM 220-FIND-TABLE-END THRU 220-EXIT.                    00026550
026560     IF WS-END-FOUND-SW NOT = 'Y'                                 00026560
026570         COMPUTE WS-SCAN-IX =                                     00026570
026580             PW-PAGE-END-LINE(WS-PAGE-IX) + 1                     00026580
026590         GO TO 205-EXIT                                           00026590
026600     END-IF.                                                      00026600
026610     PERFORM 230-PROCESS-ONE-TABLE THRU 230-EXIT.                 00026610
026620     COMPUTE WS-SCAN-IX = WS-TABLE-END + 2.                       00026620
027800 205-EXIT.                                                        00027800
027900     EXIT.                                                        00027900
028000*                                                                 00028000
028100 210-FIND-TABLE-HEADER.                                           00028100
028200     MOVE 'N' TO WS-HDR-FOUND-SW.                                 00028200
028300     MOVE 0 TO WS-HDR-START.                                      00028300
028400     MOVE WS-SCAN-IX TO WS-PROBE-IX.                              00028400
028500     PERFORM 212-PROBE-ONE-HEADER-LINE THRU 212-EXIT              00028500
028600         UNTIL WS-PROBE-IX >= PW-PAGE-END-LINE(WS-PAGE-IX)        00028600
028700         OR WS-HDR-FOUND-SW = 'Y'.                                00028700
028800 210-EXIT.                                                        00028800
028900     EXIT.                                                        00028900
029000*                                                                 00029000
029100 212-PROBE-ONE-HEADER-LINE.                                       00029100
029200     IF PW-LINE-ENTRY(WS-PROBE-IX) = 'TRANSACTION'                00029200
029300         AND PW-LINE-ENTRY(WS-PROBE-IX + 1) = 'DATE'              00029300
029400         MOVE WS-PROBE-IX TO WS-HDR-START                         00029400
029500         MOVE 'Y' TO WS-HDR-FOUND-SW                              00029500
029600     ELSE                                                         00029600
029700         ADD 1 TO WS-PROBE-IX                                     00029700
029800     END-IF.                                                      00029800
029900 212-EXIT.                                                        00029900
030000     EXIT.                                                        00030000
030100*                                                                 00030100
030200* SHORTEST MATCH: THE FIRST LINE ENDING DIGIT-PERIOD-DIGIT-DIGIT  00030200
030300* WHOSE VERY NEXT LINE STARTS 'TOTAL' (ONE OPTIONAL LEADING       00030300
030400* SPACE) CLOSES THE TABLE.  THE 'TOTAL' LINE ITSELF IS LEFT OUT.  00030400
030500 220-FIND-TABLE-END.                                              00030500
030600     MOVE 'N' TO WS-END-FOUND-SW.                                 00030600
030700     MOVE 0 TO WS-TABLE-END.                                      00030700
030800     COMPUTE WS-PROBE-IX = WS-HDR-START + 2.                      00030800
030900     PERFORM 222-PROBE-ONE-END-LINE THRU 222-EXIT                 00030900
031000         UNTIL WS-PROBE-IX >= PW-PAGE-END-LINE(WS-PAGE-IX)        00031000
031100         OR WS-END-FOUND-SW = 'Y'.                                00031100
031200 220-EXIT.                                                        00031200
031300     EXIT.                                                        00031300
031400*                                                                 00031400
031500 222-PROBE-ONE-END-LINE.                                          00031500
031600     MOVE PW-LINE-ENTRY(WS-PROBE-IX) TO WS-DESC-LINE-IN.          00031600
031700     PERFORM 900-CALC-TRIM-LEN THRU 900-EXIT.                     00031700
031800     PERFORM 333-TEST-AMOUNT-PATTERN THRU 333-EXIT.               00031800
031900     IF WS-AMOUNT-LOOKAHEAD-SW = 'Y'                              00031900
032000         IF PW-LINE-ENTRY(WS-PROBE-IX + 1)(1:5) = 'Total'         00032000
032100             OR (PW-LINE-ENTRY(WS-PROBE-IX + 1)(1:1) =            00032100
032200                 SPACE AND                                        00032200
032300                 PW-LINE-ENTRY(WS-PROBE-IX + 1)(2:5) =            00032300
032400                 'Total')                                         00032400
032500             MOVE WS-PROBE-IX TO WS-TABLE-END                     00032500
032600             MOVE 'Y' TO WS-END-FOUND-SW                          00032600
032700         END-IF                                                   00032700
032800     END-IF.                                                      00032800
032900     IF WS-END-FOUND-SW = 'N'                                     00032900
033000         ADD 1 TO WS-PROBE-IX                                     00033000
033100     END-IF.                                                      00033100
033200 222-EXIT.                                                        00033200
033300     EXIT.                                                        00033300
033400*                                                                 00033400
033500* DISCARDS 6 HEADER LINES, PLUS ONE MORE IF THE NEXT LINE OPENS   00033500
033600* WITH 'PURCHASES - CARD #', THEN RUNS THE ROW MACHINE.           00033600
033700 230-PROCESS-ONE-TABLE.                                           00033700
033800     COMPUTE WS-ROW-START = WS-HDR-START + 6.                     00033800
033900     IF WS-ROW-START <= WS-TABLE-END                              00033900
034000         AND PW-LINE-ENTRY(WS-ROW-START)(1:18) =                  00034000
034100             'Purchases - Card #'                                 00034100
034200         ADD 1 TO WS-ROW-START                                    00034200
034300     END-IF.                                                      00034300
034400     IF WS-ROW-START <= WS-TABLE-END                              00034400
034500         MOVE WS-ROW-START TO WS-CUR-LINE                         00034500
034600         PERFORM 300-PARSE-ONE-ROW THRU 300-EXIT                  00034600
034700             UNTIL WS-CUR-LINE > WS-TABLE-END                     00034700
034800     END-IF.                                                      00034800
034900 230-EXIT.                                                        00034900
035000     EXIT.                                                        00035000
035100*                                                                 00035100
035200 300-PARSE-ONE-ROW.                                               00035200
035300     MOVE SPACES TO RB-ROW-REC.                                   00035300
035400     PERFORM 310-CONSUME-TXN-DATE THRU 310-EXIT.                  00035400
035500     PERFORM 320-CONSUME-POSTING-DATE THRU 320-EXIT.              00035500
035600     PERFORM 330-DESCRIPTION-LOOP THRU 330-EXIT.                  00035600
035700     PERFORM 340-CONSUME-AMOUNT THRU 340-EXIT.                    00035700
035800     PERFORM 400-NORMALIZE-AND-APPEND-ROW THRU 400-EXIT.          00035800
035900 300-EXIT.                                                        00035900
036000     EXIT.                                                        00036000
036100*                                                                 00036100
036200 310-CONSUME-TXN-DATE.                                            00036200
036300     MOVE PW-LINE-ENTRY(WS-CUR-LINE)(1:6) TO RB-TXN-DATE-TEXT.    00036300
036400     ADD 1 TO WS-CUR-LINE.                                        00036400
036500 310-EXIT.                                                        00036500
036600     EXIT.                                                        00036600
036700*                                                                 00036700
036800* IF THE LINE RUNS PAST COLUMN 6, THE 7TH COLUMN IS THE           00036800
036900* SEPARATING SPACE AND WHAT FOLLOWS IS PUSHED BACK AS THE FIRST   00036900
037000* DESCRIPTION FRAGMENT (PICKED UP BY 330-DESCRIPTION-LOOP).       00037000
037100 320-CONSUME-POSTING-DATE.                                        00037100
037200     MOVE PW-LINE-ENTRY(WS-CUR-LINE) TO WS-DESC-LINE-IN.          00037200
037300     PERFORM 900-CALC-TRIM-LEN THRU 900-EXIT.                     00037300
037400     MOVE WS-DESC-LINE-IN(1:6) TO RB-POSTING-DATE-TEXT.           00037400
037500     MOVE 'N' TO WS-PENDING-SW.                                   00037500
037600     IF WS-TRIM-LEN > 6                                           00037600
037700         COMPUTE WS-PEND-LEN = WS-TRIM-LEN - 7                    00037700
037800         IF WS-PEND-LEN > 0                                       00037800
037900             MOVE SPACES TO WS-PENDING-LINE                       00037900
038000             MOVE WS-DESC-LINE-IN(8:WS-PEND-LEN)                  00038000
038100                 TO WS-PENDING-LINE                               00038100
038200             MOVE 'Y' TO WS-PENDING-SW                            00038200
038300         END-IF                                                   00038300
038400     END-IF.                                                      00038400
038500     ADD 1 TO WS-CUR-LINE.                                        00038500
038600 320-EXIT.                                                        00038600
038700     EXIT.                                                        00038700
038800*                                                                 00038800
038900* REPEATS UNTIL THE NEXT FRAGMENT LOOKS LIKE AN AMOUNT            00038900
039000* (ANYTHING ENDING DIGIT-PERIOD-DIGIT-DIGIT); FRAGMENTS ARE       00039000
039100* JOINED WITH A SINGLE SPACE.                                     00039100
039200 330-DESCRIPTION-LOOP.                                            00039200
039300     MOVE SPACES TO RB-DESCRIPTION.                               00039300
039400     MOVE 1 TO WS-DESC-POINTER.                                   00039400
039500     MOVE 'Y' TO WS-DESC-FIRST-SW.                                00039500
039600     PERFORM 331-CHECK-AMOUNT-LOOKAHEAD THRU 331-EXIT.            00039600
039700     PERFORM 332-CONSUME-DESC-FRAGMENT THRU 332-EXIT              00039700
039800         UNTIL WS-AMOUNT-LOOKAHEAD-SW = 'Y'                       00039800
039900         OR (WS-PENDING-SW = 'N' AND WS-CUR-LINE > WS-TABLE-END). 00039900
040000 330-EXIT.                                                        00040000
040100     EXIT.                                                        00040100
040200*                                                                 00040200
040300 331-CHECK-AMOUNT-LOOKAHEAD.                                      00040300
040400     MOVE 'N' TO WS-AMOUNT-LOOKAHEAD-SW.                          00040400
040500     IF WS-PENDING-SW = 'Y'                                       00040500
040600         MOVE WS-PENDING-LINE TO WS-DESC-LINE-IN                  00040600
040700         PERFORM 900-CALC-TRIM-LEN THRU 900-EXIT                  00040700
040800         PERFORM 333-TEST-AMOUNT-PATTERN THRU 333-EXIT            00040800
040900     ELSE                                                         00040900
041000         IF WS-CUR-LINE <= WS-TABLE-END                           00041000
041100             MOVE PW-LINE-ENTRY(WS-CUR-LINE) TO WS-DESC-LINE-IN   00041100
041200             PERFORM 900-CALC-TRIM-LEN THRU 900-EXIT              00041200
041300             PERFORM 333-TEST-AMOUNT-PATTERN THRU 333-EXIT        00041300
041400         END-IF                                                   00041400
041500     END-IF.                                                      00041500
041600 331-EXIT.                                                        00041600
041700     EXIT.                                                        00041700
041800*                                                                 00041800
041900 332-CONSUME-DESC-FRAGMENT.                                       00041900
042000     IF WS-PENDING-SW = 'Y'                                       00042000
042100         MOVE WS-PENDING-LINE TO WS-DESC-LINE-IN                  00042100
042200         MOVE 'N' TO WS-PENDING-SW                                00042200
042300     ELSE                                                         00042300
042400         MOVE PW-LINE-ENTRY(WS-CUR-LINE) TO WS-DESC-LINE-IN       00042400
042500         ADD 1 TO WS-CUR-LINE                                     00042500
042600     END-IF.                                                      00042600
042700     PERFORM 900-CALC-TRIM-LEN THRU 900-EXIT.                     00042700
042800     IF WS-DESC-FIRST-SW = 'N'                                    00042800
042900         STRING ' ' DELIMITED BY SIZE                             00042900
043000             INTO RB-DESCRIPTION WITH POINTER WS-DESC-POINTER     00043000
043100     END-IF.                                                      00043100
043200     STRING WS-DESC-LINE-IN(1:WS-TRIM-LEN) DELIMITED BY SIZE      00043200
043300         INTO RB-DESCRIPTION WITH POINTER WS-DESC-POINTER.        00043300
043400     MOVE 'N' TO WS-DESC-FIRST-SW.                                00043400
043500     PERFORM 331-CHECK-AMOUNT-LOOKAHEAD THRU 331-EXIT.            00043500
043600 332-EXIT.                                                        00043600
043700     EXIT.                                                        00043700
043800*                                                                 00043800
043900* DIGIT, '.', DIGIT, DIGIT AT THE VERY END OF THE TRIMMED LINE -  00043900
044000* USED BOTH FOR THE TABLE-END MARKER AND FOR THE DESCRIPTION-     00044000
044100* VERSUS-AMOUNT LOOKAHEAD.                                        00044100
044200 333-TEST-AMOUNT-PATTERN.                                         00044200
044300     MOVE 'N' TO WS-AMOUNT-LOOKAHEAD-SW.                          00044300
044400     IF WS-TRIM-LEN >= 4                                          00044400
044500         COMPUTE WS-CHK-POS = WS-TRIM-LEN - 3                     00044500
044600         IF WS-DESC-LINE-IN(WS-CHK-POS:1) IS NUMERIC              00044600
044700             AND WS-DESC-LINE-IN(WS-CHK-POS + 1:1) = '.'          00044700
044800             AND WS-DESC-LINE-IN(WS-CHK-POS + 2:1) IS NUMERIC     00044800
044900             AND WS-DESC-LINE-IN(WS-CHK-POS + 3:1) IS NUMERIC     00044900
045000             MOVE 'Y' TO WS-AMOUNT-LOOKAHEAD-SW                   00045000
045100         END-IF                                                   00045100
045200     END-IF.                                                      00045200
045300 333-EXIT.                                                        00045300
045400     EXIT.                                                        00045400
045500*                                                                 00045500
045600 340-CONSUME-AMOUNT.                                              00045600
045700     MOVE PW-LINE-ENTRY(WS-CUR-LINE) TO RB-AMOUNT-TEXT.           00045700
045800     ADD 1 TO WS-CUR-LINE.                                        00045800
045900 340-EXIT.                                                        00045900
046000     EXIT.                                                        00046000
046100*                                                                 00046100
046200* TRANSACTION-DATE TO ISO (WITH THE YEAR-ROLLOVER TEST), AMOUNT   00046200
046300* WITH ',' STRIPPED (FORMAT B NEVER PRINTS A '$').  POSTING-DATE  00046300
046400* IS NEVER CARRIED FORWARD PAST THIS POINT.                       00046400
046500 400-NORMALIZE-AND-APPEND-ROW.                                    00046500
046510     IF PW-ROW-COUNT NOT < WK-MAX-ROWS                            00046510
046520         MOVE 16 TO PW-RETURN-CODE                                00046520
046530         MOVE 'ROW TABLE FULL' TO WS-ERR-TEXT                     00046530
046540         GO TO 9999-ABEND-ROUTINE                                 00046540
046550     END-IF.                                                      00046550
046700     ADD 1 TO PW-ROW-COUNT.                                       00046700
046800     PERFORM 410-BUILD-ISO-DATE THRU 410-EXIT.                    00046800
046900     MOVE WS-ISO-DATE-FLAT TO PW-ROW-DATE(PW-ROW-COUNT).          00046900
047000     MOVE RB-DESCRIPTION TO PW-ROW-DESC(PW-ROW-COUNT).            00047000
047100     PERFORM 420-STRIP-AMOUNT-CHARS THRU 420-EXIT.                00047100
047200     MOVE WS-AMOUNT-IN TO PW-ROW-AMOUNT-TEXT(PW-ROW-COUNT).       00047200
047600 400-EXIT.                                                        00047600
047700     EXIT.                                                        00047700
047800*                                                                 00047800
047900 410-BUILD-ISO-DATE.                                              00047900
048000     MOVE RB-TXN-DATE-TEXT(1:3) TO WS-MONTH-SCAN-TEXT.            00048000
048100     INSPECT WS-MONTH-SCAN-TEXT CONVERTING                        00048100
048200         'abcdefghijklmnopqrstuvwxyz'                             00048200
048300         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                         00048300
048400     PERFORM 415-SCAN-ONE-MONTH-SLOT THRU 415-EXIT                00048400
048500         VARYING WK-SCAN-SUB FROM 1 BY 1                          00048500
048600         UNTIL WK-SCAN-SUB > 12                                   00048600
048700         OR WK-ABBR-TEXT(WK-SCAN-SUB) = WS-MONTH-SCAN-TEXT.       00048700
048800     IF WK-SCAN-SUB <= 12                                         00048800
048900         MOVE WK-ABBR-NUM(WK-SCAN-SUB) TO WS-ISO-MONTH            00048900
049000     ELSE                                                         00049000
049100         MOVE '00' TO WS-ISO-MONTH                                00049100
049200     END-IF.                                                      00049200
049300     IF RB-TXN-DATE-TEXT(5:1) = SPACE                             00049300
049400         MOVE '0' TO WS-ISO-DAY(1:1)                              00049400
049500         MOVE RB-TXN-DATE-TEXT(6:1) TO WS-ISO-DAY(2:1)            00049500
049600     ELSE                                                         00049600
049700         MOVE RB-TXN-DATE-TEXT(5:2) TO WS-ISO-DAY                 00049700
049800     END-IF.                                                      00049800
049900     MOVE WS-STMT-YEAR-NUM TO WS-TXN-YEAR-NUM.                    00049900
050000     IF WS-STMT-MONTH-NUM = '01' AND WS-MONTH-SCAN-TEXT = 'DEC'   00050000
050100         SUBTRACT 1 FROM WS-TXN-YEAR-NUM                          00050100
050200     END-IF.                                                      00050200
050300     MOVE WS-TXN-YEAR-NUM TO WS-ISO-YEAR.                         00050300
050400 410-EXIT.                                                        00050400
050500     EXIT.                                                        00050500
050600*                                                                 00050600
050700 415-SCAN-ONE-MONTH-SLOT.                                         00050700
050800     CONTINUE.                                                    00050800
050900 415-EXIT.                                                        00050900
051000     EXIT.                                                        00051000
051100*                                                                 00051100
051200* REMOVES EVERY ',' FROM THE PRINTED AMOUNT, SHIFTING THE         00051200
051300* REMAINING CHARACTERS LEFT - SEE BILFMTA 420 FOR WHY THIS IS A   00051300
051400* CHARACTER COPY AND NOT AN EDITED MOVE.                          00051400
051500 420-STRIP-AMOUNT-CHARS.                                          00051500
051600     MOVE RB-AMOUNT-TEXT TO WS-AMOUNT-IN.                         00051600
051700     MOVE SPACES TO WS-STRIP-OUT.                                 00051700
051800     MOVE 0 TO WS-OUT-POS.                                        00051800
051900     PERFORM 425-STRIP-ONE-BYTE THRU 425-EXIT                     00051900
052000         VARYING WS-IN-POS FROM 1 BY 1 UNTIL WS-IN-POS > 15.      00052000
052100     MOVE WS-STRIP-OUT TO WS-AMOUNT-IN.                           00052100
052200 420-EXIT.                                                        00052200
052300     EXIT.                                                        00052300
052400*                                                                 00052400
052500 425-STRIP-ONE-BYTE.                                              00052500
052600     IF WS-AMOUNT-BYTE(WS-IN-POS) NOT = ','                       00052600
052700         ADD 1 TO WS-OUT-POS                                      00052700
052800         MOVE WS-AMOUNT-BYTE(WS-IN-POS)                           00052800
052900             TO WS-STRIP-OUT(WS-OUT-POS:1)                        00052900
053000     END-IF.                                                      00053000
053100 425-EXIT.                                                        00053100
053200     EXIT.                                                        00053200
053300*                                                                 00053300
053400* BACKWARD SCAN OF WS-DESC-LINE-IN FOR THE LAST NON-SPACE BYTE;   00053400
053500* RESULT IN WS-TRIM-LEN (NEVER LESS THAN 1).                      00053500
053600 900-CALC-TRIM-LEN.                                               00053600
053700     PERFORM 905-SCAN-BACK-ONE-BYTE THRU 905-EXIT                 00053700
053800         VARYING WK-TRIM-SUB FROM 80 BY -1                        00053800
053900         UNTIL WK-TRIM-SUB < 1                                    00053900
054000         OR WS-DESC-BYTE(WK-TRIM-SUB) NOT = SPACE.                00054000
054100     MOVE WK-TRIM-SUB TO WS-TRIM-LEN.                             00054100
054200     IF WS-TRIM-LEN < 1                                           00054200
054300         MOVE 1 TO WS-TRIM-LEN                                    00054300
054400     END-IF.                                                      00054400
054500 900-EXIT.                                                        00054500
054600     EXIT.                                                        00054600
054700*                                                                 00054700
054800 905-SCAN-BACK-ONE-BYTE.                                          00054800
054900     CONTINUE.                                                    00054900
055000 905-EXIT.                                                        00055000
055100     EXIT.                                                        00055100
055200*                                                                 00055200
055300* ROW TABLE EXHAUSTED - PW-ROW-ENTRY HAS NO ROOM FOR ANOTHER ROW. 00055300
055400* BILPARSE SEES THE RETURN CODE AND STOPS FEEDING THIS STATEMENT. 00055400
055500 9999-ABEND-ROUTINE.                                              00055500
055600     DISPLAY WS-ERR-LINE.                                         00055600
055700     GOBACK.                                                      00055700
