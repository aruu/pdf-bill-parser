000100******************************************************************00000100
000200* PAGELINE - STATEMENT PAGE-TEXT LINE RECORD                      00000200
000300* COBOL DEVELOPMENT CENTER - SHARED COPY MEMBER                   00000300
000400*                                                                 00000400
000500* ONE LINE OF RENDERED STATEMENT TEXT.  A LINE WHOSE VALUE IS     00000500
000600* THE SENTINEL '<<<PAGE>>>' (SEE PG-IS-PAGE-BREAK) MARKS THE      00000600
000700* BOUNDARY BETWEEN TWO STATEMENT PAGES AND IS NOT ITSELF PART OF  00000700
000800* EITHER PAGE.                                                    00000800
000900*                                                                 00000900
001000* CHANGE LOG                                                      00001000
001100* ----------------------------------------------------------------00001100
001200* 2008-02-14 RPB 00240  ORIGINAL MEMBER.                          00001200
001300******************************************************************00001300
001400 01  PG-LINE-REC.                                                 00001400
001500     05  PG-LINE              PIC X(80).                          00001500
001600         88  PG-IS-PAGE-BREAK       VALUE '<<<PAGE>>>'.           00001600
001700     05  FILLER               PIC X(04).                          00001700

