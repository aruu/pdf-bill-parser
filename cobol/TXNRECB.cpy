000100******************************************************************00000100
000200* TXNRECB - FORMAT-B RAW TRANSACTION ROW                          00000200
000300* COBOL DEVELOPMENT CENTER - SHARED COPY MEMBER                   00000300
000400*                                                                 00000400
000500* ONE ROW OUT OF THE FORMAT-B ROW STATE MACHINE (SEE BILFMTB      00000500
000600* 300-PARSE-ROWS).  RB-POSTING-DATE-TEXT IS CAPTURED BY THE       00000600
000700* GRAMMAR BUT IS NEVER COPIED TO THE STANDARD OUTPUT RECORD       00000700
000800* (OUTTXN).                                                       00000800
000900*                                                                 00000900
001000* CHANGE LOG                                                      00001000
001100* ----------------------------------------------------------------00001100
001200* 2008-02-14 RPB 00240  ORIGINAL MEMBER.                          00001200
001300******************************************************************00001300
001400 01  RB-ROW-REC.                                                  00001400
001500     05  RB-TXN-DATE-TEXT     PIC X(06).                          00001500
001600     05  RB-POSTING-DATE-TEXT PIC X(06).                          00001600
001700     05  RB-DESCRIPTION       PIC X(80).                          00001700
001800     05  RB-AMOUNT-TEXT       PIC X(15).                          00001800
001900     05  FILLER               PIC X(03).                          00001900

