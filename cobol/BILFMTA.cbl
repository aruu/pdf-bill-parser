000100******************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF THE COBOL DEVELOPMENT CENTER   00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400******************************************************************00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.     BILFMTA.                                         00000600
000700 AUTHOR.         R P BRANNIGAN.                                   00000700
000800 INSTALLATION.   COBOL DEVELOPMENT CENTER.                        00000800
000900 DATE-WRITTEN.   02/21/08.                                        00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.       NON-CONFIDENTIAL.                                00001100
001200*                                                                 00001200
001300******************************************************************00001300
001400* PROGRAM:  BILFMTA                                               00001400
001500*                                                                 00001500
001600* REMARKS.  FORMAT-A STATEMENT PARSER FOR CR-08114.  CALLED BY    00001600
001700*           BILPARSE ONCE PER FORMAT-A STATEMENT, ON THE SAME     00001700
001800*           PW-PARSE-AREA BILPARSE JUST LOADED.                   00001800
001900*                                                                 00001900
002000*           FORMAT A IS THE CARD STATEMENT WITH A REWARD/EARNED   00002000
002100*           COLUMN PAIR HEADING THE TRANSACTION TABLE AND A       00002100
002200*           'NEW BALANCE - ' CLOSING ROW.  THIS PROGRAM WALKS     00002200
002300*           THE PAGES, FINDS EACH TRANSACTIONS PAGE'S TABLE,      00002300
002400*           RUNS THE NINE-STATE ROW MACHINE OVER IT, AND          00002400
002500*           NORMALIZES EACH ROW (DATE TO ISO, AMOUNT WITH THE     00002500
002600*           '$' AND ',' STRIPPED OUT) BEFORE HANDING THE ROWS     00002600
002700*           BACK TO BILPARSE IN PW-ROW-ENTRY.                     00002700
002800*                                                                 00002800
002900* CHANGE LOG                                                      00002900
003000* ----------------------------------------------------------------00003000
003100* 02/21/08 RPB CR-08114  ORIGINAL PROGRAM.                        00003100
003200* 09/02/08 DRS Y2K-014   CENTURY WINDOWING REVIEW FOR THIS SUITE: 00003200
003300*                        N/A - ALL DATES CARRY A FOUR-DIGIT YEAR  00003300
003400*                        TEXT FIELD, NO WINDOWING LOGIC EXISTS    00003400
003500*                        HERE.  LOGGED FOR THE Y2K AUDIT FILE.    00003500
003600* 04/14/09 JBS CR-09062  A STATEMENT WITH 'DUE BY' ON THE SAME    00003600
003700*                        PAGE AS THE REWARD/EARNED TABLE WAS      00003700
003800*                        BEING MISSED; SUMMARY CHECK NOW RUNS     00003800
003900*                        BEFORE THE TABLE CHECK, AS ORIGINALLY    00003900
004000*                        INTENDED, SO THE FIRST TEST THAT HITS    00004000
004100*                        WINS.                                    00004100
004150******************************************************************00004150
004200*                                                                 00004200
004300 ENVIRONMENT DIVISION.                                            00004300
004400 CONFIGURATION SECTION.                                           00004400
004500 SOURCE-COMPUTER.  IBM-370.                                       00004500
004600 OBJECT-COMPUTER.  IBM-370.                                       00004600
004700 SPECIAL-NAMES.                                                   00004700
004800     C01 IS TOP-OF-FORM.                                          00004800
004900*                                                                 00004900
005000 DATA DIVISION.                                                   00005000
005100 WORKING-STORAGE SECTION.                                         00005100
005200*                                                                 00005200
005300 01  WS-PAGE-WORK.                                                00005300
005400     05  WS-PAGE-IX               PIC S9(3) COMP-3 VALUE +0.      00005400
005500     05  WS-SCAN-IX               PIC S9(4) COMP-3 VALUE +0.      00005500
005600     05  WS-PAGE-IS-TXN           PIC X    VALUE 'N'.             00005600
005700     05  WS-DUE-BY-SW             PIC X    VALUE 'N'.             00005700
005800     05  WS-REWARD-LINE           PIC S9(4) COMP-3 VALUE +0.      00005800
005900     05  WS-NEWBAL-LINE           PIC S9(4) COMP-3 VALUE +0.      00005900
006000     05  WS-TABLE-START           PIC S9(4) COMP-3 VALUE +0.      00006000
006100     05  WS-TABLE-END             PIC S9(4) COMP-3 VALUE +0.      00006100
006200     05  WS-CUR-LINE              PIC S9(4) COMP-3 VALUE +0.      00006200
006300     05  FILLER                   PIC X(04) VALUE SPACES.         00006300
006400*                                                                 00006400
006500 01  WS-CASEFOLD-LINE             PIC X(80) VALUE SPACES.         00006500
006600 77  WS-TALLY-CT                  PIC S9(3) COMP-3 VALUE +0.      00006600
006700 01  WS-PATTERN-LINE              PIC X(80) VALUE SPACES.         00006700
006800*                                                                 00006800
006900 01  WS-DESC-SCAN-AREA.                                           00006900
007000     05  WS-DESC-LINE-IN          PIC X(80) VALUE SPACES.         00007000
007100 01  WS-DESC-LINE-BYTES REDEFINES WS-DESC-SCAN-AREA.              00007100
007200     05  WS-DESC-BYTE OCCURS 80 TIMES PIC X(1).                   00007200
007300*                                                                 00007300
007400 77  WS-DESC-POINTER              PIC S9(3) COMP-3 VALUE +0.      00007400
007500 01  WS-DATE-LOOKAHEAD-SW         PIC X     VALUE 'N'.            00007500
007600 77  WS-TRIM-LEN                  PIC S9(3) COMP-3 VALUE +0.      00007600
007700*                                                                 00007700
007800 01  WS-MONTH-SCAN-TEXT           PIC X(3)  VALUE SPACES.         00007800
007900*                                                                 00007900
008000 01  WS-ISO-DATE-WORK.                                            00008000
008100     05  WS-ISO-YEAR              PIC X(4).                       00008100
008200     05  FILLER                   PIC X     VALUE '-'.            00008200
008300     05  WS-ISO-MONTH             PIC X(2).                       00008300
008400     05  FILLER                   PIC X     VALUE '-'.            00008400
008500     05  WS-ISO-DAY               PIC X(2).                       00008500
008600 01  WS-ISO-DATE-FLAT REDEFINES WS-ISO-DATE-WORK                  00008600
008700             PIC X(10).                                           00008700
008800*                                                                 00008800
008900 01  WS-AMOUNT-SCAN-AREA.                                         00008900
009000     05  WS-AMOUNT-IN             PIC X(15) VALUE SPACES.         00009000
009100 01  WS-AMOUNT-IN-BYTES REDEFINES WS-AMOUNT-SCAN-AREA.            00009100
009200     05  WS-AMOUNT-BYTE OCCURS 15 TIMES PIC X(1).                 00009200
009300*                                                                 00009300
009400 01  WS-AMOUNT-STRIP-WORK.                                        00009400
009500     05  WS-STRIP-OUT             PIC X(15) VALUE SPACES.         00009500
009600     05  WS-IN-POS                PIC S9(3) COMP-3 VALUE +0.      00009600
009700     05  WS-OUT-POS               PIC S9(3) COMP-3 VALUE +0.      00009700
009800     05  FILLER                   PIC X(04) VALUE SPACES.         00009800
009900*                                                                 00009900
010000 COPY WRKAREA.                                                    00010000
010100 COPY TXNRECA.                                                    00010100
010200*                                                                 00010200
010300 LINKAGE SECTION.                                                 00010300
010400 COPY PARSEWRK.                                                   00010400
010500*                                                                 00010500
010600******************************************************************00010600
010700 PROCEDURE DIVISION USING PW-PARSE-AREA.                          00010700
010800******************************************************************00010800
010900*                                                                 00010900
011000 000-MAIN.                                                        00011000
011100     MOVE 0 TO PW-ROW-COUNT.                                      00011100
011200     MOVE 0 TO PW-RETURN-CODE.                                    00011200
011300     PERFORM 100-PROCESS-ONE-PAGE THRU 100-EXIT                   00011300
011400         VARYING WS-PAGE-IX FROM 1 BY 1                           00011400
011500         UNTIL WS-PAGE-IX > PW-PAGE-COUNT.                        00011500
011600     GOBACK.                                                      00011600
011700*                                                                 00011700
011800 100-PROCESS-ONE-PAGE.                                            00011800
011900     PERFORM 110-CLASSIFY-ONE-PAGE THRU 110-EXIT.                 00011900
011910     IF WS-PAGE-IS-TXN NOT = 'Y'                                  00011910
011920         GO TO 100-EXIT.                                          00011920
012100     PERFORM 200-EXTRACT-AND-PARSE-TABLE THRU 200-EXIT.           00012100
012300 100-EXIT.                                                        00012300
012400     EXIT.                                                        00012400
012500*                                                                 00012500
012600* CLASSIFIES ONE PAGE.  'DUE BY' (ANY CASE) WINS FIRST; FAILING   00012600
012700* THAT, A REWARD/EARNED HEADER PAIR FOLLOWED SOMEWHERE LATER BY   00012700
012800* A 'NEW BALANCE - ' ROW MAKES IT A TRANSACTIONS PAGE.            00012800
012900 110-CLASSIFY-ONE-PAGE.                                           00012900
013000     MOVE 'N' TO WS-PAGE-IS-TXN.                                  00013000
013100     MOVE 'N' TO WS-DUE-BY-SW.                                    00013100
013200     MOVE 0 TO WS-REWARD-LINE.                                    00013200
013300     MOVE 0 TO WS-NEWBAL-LINE.                                    00013300
013400     PERFORM 120-CHECK-DUE-BY THRU 120-EXIT                       00013400
013500         VARYING WS-SCAN-IX                                       00013500
013600         FROM PW-PAGE-START-LINE(WS-PAGE-IX) BY 1                 00013600
013700         UNTIL WS-SCAN-IX > PW-PAGE-END-LINE(WS-PAGE-IX)          00013700
013800         OR WS-DUE-BY-SW = 'Y'.                                   00013800
013900     IF WS-DUE-BY-SW = 'N'                                        00013900
014000         PERFORM 130-FIND-REWARD-EARNED THRU 130-EXIT             00014000
014100         IF WS-REWARD-LINE > 0                                    00014100
014200             PERFORM 140-FIND-NEW-BALANCE THRU 140-EXIT           00014200
014300             IF WS-NEWBAL-LINE > 0                                00014300
014400                 MOVE 'Y' TO WS-PAGE-IS-TXN                       00014400
014500             END-IF                                               00014500
014600         END-IF                                                   00014600
014700     END-IF.                                                      00014700
014800 110-EXIT.                                                        00014800
014900     EXIT.                                                        00014900
015000*                                                                 00015000
015100 120-CHECK-DUE-BY.                                                00015100
015200     MOVE PW-LINE-ENTRY(WS-SCAN-IX) TO WS-CASEFOLD-LINE.          00015200
015300     INSPECT WS-CASEFOLD-LINE CONVERTING                          00015300
015400         'abcdefghijklmnopqrstuvwxyz'                             00015400
015500         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                         00015500
015600     MOVE 0 TO WS-TALLY-CT.                                       00015600
015700     INSPECT WS-CASEFOLD-LINE TALLYING WS-TALLY-CT                00015700
015800         FOR ALL 'DUE BY'.                                        00015800
015900     IF WS-TALLY-CT > 0                                           00015900
016000         MOVE 'Y' TO WS-DUE-BY-SW                                 00016000
016100     END-IF.                                                      00016100
016200 120-EXIT.                                                        00016200
016300     EXIT.                                                        00016300
016400*                                                                 00016400
016500 130-FIND-REWARD-EARNED.                                          00016500
016600     PERFORM 132-CHECK-ONE-LINE-FOR-REWARD THRU 132-EXIT          00016600
016700         VARYING WS-SCAN-IX                                       00016700
016800         FROM PW-PAGE-START-LINE(WS-PAGE-IX) BY 1                 00016800
016900         UNTIL WS-SCAN-IX >= PW-PAGE-END-LINE(WS-PAGE-IX)         00016900
017000         OR WS-REWARD-LINE > 0.                                   00017000
017100 130-EXIT.                                                        00017100
017200     EXIT.                                                        00017200
017300*                                                                 00017300
017400 132-CHECK-ONE-LINE-FOR-REWARD.                                   00017400
017500     IF PW-LINE-ENTRY(WS-SCAN-IX) = 'Reward'                      00017500
017600         AND PW-LINE-ENTRY(WS-SCAN-IX + 1) = 'Earned'             00017600
017700         MOVE WS-SCAN-IX TO WS-REWARD-LINE                        00017700
017800     END-IF.                                                      00017800
017900 132-EXIT.                                                        00017900
018000     EXIT.                                                        00018000
018100*                                                                 00018100
018200 140-FIND-NEW-BALANCE.                                            00018200
018300     PERFORM 142-CHECK-ONE-LINE-FOR-NEWBAL THRU 142-EXIT          00018300
018400         VARYING WS-SCAN-IX FROM WS-REWARD-LINE BY 1              00018400
018500         UNTIL WS-SCAN-IX > PW-PAGE-END-LINE(WS-PAGE-IX)          00018500
018600         OR WS-NEWBAL-LINE > 0.                                   00018600
018700 140-EXIT.                                                        00018700
018800     EXIT.                                                        00018800
018900*                                                                 00018900
019000 142-CHECK-ONE-LINE-FOR-NEWBAL.                                   00019000
019100     IF PW-LINE-ENTRY(WS-SCAN-IX)(1:14) = 'New Balance – '        00019100
019200         MOVE WS-SCAN-IX TO WS-NEWBAL-LINE                        00019200
019300     END-IF.                                                      00019300
019400 142-EXIT.                                                        00019400
019500     EXIT.                                                        00019500
019600*                                                                 00019600
019700* TABLE BODY RUNS FROM THE REWARD LINE (9 HEADER LINES DROPPED)   00019700
019800* THROUGH THREE LINES SHORT OF THE NEW-BALANCE ROW (THAT ROW      00019800
019900* AND THE TWO LINES BEFORE IT ARE THE CLOSING SUMMARY, DROPPED).  00019900
020000 200-EXTRACT-AND-PARSE-TABLE.                                     00020000
020100     COMPUTE WS-TABLE-START = WS-REWARD-LINE + 9.                 00020100
020200     COMPUTE WS-TABLE-END = WS-NEWBAL-LINE - 3.                   00020200
020210     IF WS-TABLE-START > WS-TABLE-END                             00020210
020220         GO TO 200-EXIT.                                          00020220
020400     MOVE WS-TABLE-START TO WS-CUR-LINE.                          00020400
020500     PERFORM 300-PARSE-ONE-ROW THRU 300-EXIT                      00020500
020600         UNTIL WS-CUR-LINE > WS-TABLE-END.                        00020600
020800 200-EXIT.                                                        00020800
020900     EXIT.                                                        00020900
021000*                                                                 00021000
021100 300-PARSE-ONE-ROW.                                               00021100
021200     MOVE SPACES TO RA-ROW-REC.                                   00021200
021300     PERFORM 310-CONSUME-REWARD-EARNED THRU 310-EXIT.             00021300
021400     PERFORM 312-CONSUME-AMOUNT THRU 312-EXIT.                    00021400
021500     PERFORM 314-CHECK-CATEGORY THRU 314-EXIT.                    00021500
021600     PERFORM 320-DESCRIPTION-LOOP THRU 320-EXIT.                  00021600
021700     PERFORM 330-CONSUME-POSTED-DATE THRU 330-EXIT.               00021700
021800     PERFORM 332-CONSUME-TXN-DATE THRU 332-EXIT.                  00021800
021900     PERFORM 400-NORMALIZE-AND-APPEND-ROW THRU 400-EXIT.          00021900
022000 300-EXIT.                                                        00022000
022100     EXIT.                                                        00022100
022200*                                                                 00022200
022300 310-CONSUME-REWARD-EARNED.                                       00022300
022400     MOVE PW-LINE-ENTRY(WS-CUR-LINE) TO RA-REWARD-EARNED.         00022400
022500     ADD 1 TO WS-CUR-LINE.                                        00022500
022600 310-EXIT.                                                        00022600
022700     EXIT.                                                        00022700
022800*                                                                 00022800
022900 312-CONSUME-AMOUNT.                                              00022900
023000     MOVE PW-LINE-ENTRY(WS-CUR-LINE) TO RA-AMOUNT-TEXT.           00023000
023100     ADD 1 TO WS-CUR-LINE.                                        00023100
023200 312-EXIT.                                                        00023200
023300     EXIT.                                                        00023300
023400*                                                                 00023400
023500* A STANDALONE EN-DASH LINE MEANS "UNCATEGORIZED" AND IS          00023500
023600* CONSUMED; ANYTHING ELSE IS THE START OF THE DESCRIPTION AND IS  00023600
023700* LEFT FOR 320-DESCRIPTION-LOOP TO PICK UP.                       00023700
023800 314-CHECK-CATEGORY.                                              00023800
023900     MOVE SPACES TO RA-CATEGORY.                                  00023900
024000     IF WS-CUR-LINE <= WS-TABLE-END                               00024000
024100         AND PW-LINE-ENTRY(WS-CUR-LINE) = '–'                     00024100
024200         MOVE PW-LINE-ENTRY(WS-CUR-LINE) TO RA-CATEGORY           00024200
024300         ADD 1 TO WS-CUR-LINE                                     00024300
024400     END-IF.                                                      00024400
024500 314-EXIT.                                                        00024500
024600     EXIT.                                                        00024600
024700*                                                                 00024700
024800* APPENDS LINES TO RA-DESCRIPTION, NO SEPARATOR BETWEEN           00024800
024900* FRAGMENTS, UNTIL THE NEXT LINE LOOKS LIKE A POSTED-DATE         00024900
025000* (DD-MON-YYYY) OR THE TABLE RUNS OUT.                            00025000
025100 320-DESCRIPTION-LOOP.                                            00025100
025200     MOVE SPACES TO RA-DESCRIPTION.                               00025200
025300     MOVE 1 TO WS-DESC-POINTER.                                   00025300
025400     PERFORM 321-CHECK-DATE-LOOKAHEAD THRU 321-EXIT.              00025400
025500     PERFORM 322-CONSUME-DESC-LINE THRU 322-EXIT                  00025500
025600         UNTIL WS-DATE-LOOKAHEAD-SW = 'Y'                         00025600
025700         OR WS-CUR-LINE > WS-TABLE-END.                           00025700
025800 320-EXIT.                                                        00025800
025900     EXIT.                                                        00025900
026000*                                                                 00026000
026100 321-CHECK-DATE-LOOKAHEAD.                                        00026100
026200     MOVE 'N' TO WS-DATE-LOOKAHEAD-SW.                            00026200
026300     IF WS-CUR-LINE <= WS-TABLE-END                               00026300
026400         MOVE PW-LINE-ENTRY(WS-CUR-LINE) TO WS-PATTERN-LINE       00026400
026500         IF WS-PATTERN-LINE(1:2) IS NUMERIC                       00026500
026600             AND WS-PATTERN-LINE(3:1) = '-'                       00026600
026700             AND WS-PATTERN-LINE(4:3) IS NOT NUMERIC              00026700
026800             AND WS-PATTERN-LINE(7:1) = '-'                       00026800
026900             AND WS-PATTERN-LINE(8:4) IS NUMERIC                  00026900
027000             MOVE 'Y' TO WS-DATE-LOOKAHEAD-SW                     00027000
027100         END-IF                                                   00027100
027200     END-IF.                                                      00027200
027300 321-EXIT.                                                        00027300
027400     EXIT.                                                        00027400
027500*                                                                 00027500
027600 322-CONSUME-DESC-LINE.                                           00027600
027700     MOVE PW-LINE-ENTRY(WS-CUR-LINE) TO WS-DESC-LINE-IN.          00027700
027800     PERFORM 900-CALC-TRIM-LEN THRU 900-EXIT.                     00027800
027900     STRING WS-DESC-LINE-IN(1:WS-TRIM-LEN) DELIMITED BY SIZE      00027900
028000         INTO RA-DESCRIPTION WITH POINTER WS-DESC-POINTER.        00028000
028100     ADD 1 TO WS-CUR-LINE.                                        00028100
028200     PERFORM 321-CHECK-DATE-LOOKAHEAD THRU 321-EXIT.              00028200
028300 322-EXIT.                                                        00028300
028400     EXIT.                                                        00028400
028500*                                                                 00028500
028600 330-CONSUME-POSTED-DATE.                                         00028600
028700     MOVE PW-LINE-ENTRY(WS-CUR-LINE)(1:11) TO RA-POSTED-DATE-TEXT.00028700
028800     ADD 1 TO WS-CUR-LINE.                                        00028800
028900 330-EXIT.                                                        00028900
029000     EXIT.                                                        00029000
029100*                                                                 00029100
029200 332-CONSUME-TXN-DATE.                                            00029200
029300     MOVE PW-LINE-ENTRY(WS-CUR-LINE)(1:11) TO RA-TXN-DATE-TEXT.   00029300
029400     ADD 1 TO WS-CUR-LINE.                                        00029400
029500 332-EXIT.                                                        00029500
029600     EXIT.                                                        00029600
029700*                                                                 00029700
029800* TRANSACTION-DATE TO ISO, AMOUNT WITH '$' AND ',' STRIPPED;      00029800
029900* REWARD-EARNED, CATEGORY AND POSTED-DATE ARE NEVER CARRIED       00029900
030000* FORWARD PAST THIS POINT.                                        00030000
030100 400-NORMALIZE-AND-APPEND-ROW.                                    00030100
030110     IF PW-ROW-COUNT NOT < WK-MAX-ROWS                            00030110
030120         MOVE 16 TO PW-RETURN-CODE                                00030120
030130         GO TO 1000-ERROR-RTN.                                    00030130
030300     ADD 1 TO PW-ROW-COUNT.                                       00030300
030400     PERFORM 410-BUILD-ISO-DATE THRU 410-EXIT.                    00030400
030500     MOVE WS-ISO-DATE-FLAT TO PW-ROW-DATE(PW-ROW-COUNT).          00030500
030600     MOVE RA-DESCRIPTION TO PW-ROW-DESC(PW-ROW-COUNT).            00030600
030700     PERFORM 420-STRIP-AMOUNT-CHARS THRU 420-EXIT.                00030700
030800     MOVE WS-AMOUNT-IN TO PW-ROW-AMOUNT-TEXT(PW-ROW-COUNT).       00030800
031200 400-EXIT.                                                        00031200
031300     EXIT.                                                        00031300
031400*                                                                 00031400
031500 410-BUILD-ISO-DATE.                                              00031500
031600     MOVE RA-TXN-DATE-TEXT(8:4) TO WS-ISO-YEAR.                   00031600
031700     MOVE RA-TXN-DATE-TEXT(1:2) TO WS-ISO-DAY.                    00031700
031800     MOVE RA-TXN-DATE-TEXT(4:3) TO WS-MONTH-SCAN-TEXT.            00031800
031900     INSPECT WS-MONTH-SCAN-TEXT CONVERTING                        00031900
032000         'abcdefghijklmnopqrstuvwxyz'                             00032000
032100         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                         00032100
032200     PERFORM 415-SCAN-ONE-MONTH-SLOT THRU 415-EXIT                00032200
032300         VARYING WK-SCAN-SUB FROM 1 BY 1                          00032300
032400         UNTIL WK-SCAN-SUB > 12                                   00032400
032500         OR WK-ABBR-TEXT(WK-SCAN-SUB) = WS-MONTH-SCAN-TEXT.       00032500
032600     IF WK-SCAN-SUB <= 12                                         00032600
032700         MOVE WK-ABBR-NUM(WK-SCAN-SUB) TO WS-ISO-MONTH            00032700
032800     ELSE                                                         00032800
032900         MOVE '00' TO WS-ISO-MONTH                                00032900
033000     END-IF.                                                      00033000
033100 410-EXIT.                                                        00033100
033200     EXIT.                                                        00033200
033300*                                                                 00033300
033400 415-SCAN-ONE-MONTH-SLOT.                                         00033400
033500     CONTINUE.                                                    00033500
033600 415-EXIT.                                                        00033600
033700     EXIT.                                                        00033700
033800*                                                                 00033800
033900* REMOVES EVERY '$' AND ',' FROM THE PRINTED AMOUNT, SHIFTING     00033900
034000* THE REMAINING CHARACTERS LEFT - A STRAIGHT CHARACTER-BY-        00034000
034100* CHARACTER COPY, NOT AN EDITED MOVE, SO THE DIGITS NEVER SHIFT   00034100
034200* INTO THE WRONG DECIMAL POSITION.                                00034200
034300 420-STRIP-AMOUNT-CHARS.                                          00034300
034400     MOVE RA-AMOUNT-TEXT TO WS-AMOUNT-IN.                         00034400
034500     MOVE SPACES TO WS-STRIP-OUT.                                 00034500
034600     MOVE 0 TO WS-OUT-POS.                                        00034600
034700     PERFORM 425-STRIP-ONE-BYTE THRU 425-EXIT                     00034700
034800         VARYING WS-IN-POS FROM 1 BY 1 UNTIL WS-IN-POS > 15.      00034800
034900     MOVE WS-STRIP-OUT TO WS-AMOUNT-IN.                           00034900
035000 420-EXIT.                                                        00035000
035100     EXIT.                                                        00035100
035200*                                                                 00035200
035300 425-STRIP-ONE-BYTE.                                              00035300
035400     IF WS-AMOUNT-BYTE(WS-IN-POS) NOT = '$'                       00035400
035500         AND WS-AMOUNT-BYTE(WS-IN-POS) NOT = ','                  00035500
035600         ADD 1 TO WS-OUT-POS                                      00035600
035700         MOVE WS-AMOUNT-BYTE(WS-IN-POS)                           00035700
035800             TO WS-STRIP-OUT(WS-OUT-POS:1)                        00035800
035900     END-IF.                                                      00035900
036000 425-EXIT.                                                        00036000
036100     EXIT.                                                        00036100
036200*                                                                 00036200
036300* BACKWARD SCAN OF WS-DESC-LINE-IN FOR THE LAST NON-SPACE BYTE;   00036300
036400* RESULT IN WS-TRIM-LEN (NEVER LESS THAN 1).                      00036400
036500 900-CALC-TRIM-LEN.                                               00036500
036600     PERFORM 905-SCAN-BACK-ONE-BYTE THRU 905-EXIT                 00036600
036700         VARYING WK-TRIM-SUB FROM 80 BY -1                        00036700
036800         UNTIL WK-TRIM-SUB < 1                                    00036800
036900         OR WS-DESC-BYTE(WK-TRIM-SUB) NOT = SPACE.                00036900
037000     MOVE WK-TRIM-SUB TO WS-TRIM-LEN.                             00037000
037100     IF WS-TRIM-LEN < 1                                           00037100
037200         MOVE 1 TO WS-TRIM-LEN                                    00037200
037300     END-IF.                                                      00037300
037400 900-EXIT.                                                        00037400
037500     EXIT.                                                        00037500
037600*                                                                 00037600
037700 905-SCAN-BACK-ONE-BYTE.                                          00037700
037800     CONTINUE.                                                    00037800
037900 905-EXIT.                                                        00037900
038000     EXIT.                                                        00038000
038100*                                                                 00038100
038200* ROW TABLE EXHAUSTED - PW-ROW-ENTRY HAS NO ROOM FOR ANOTHER ROW. 00038200
038300* BILPARSE SEES THE RETURN CODE AND STOPS FEEDING THIS STATEMENT. 00038300
038400 1000-ERROR-RTN.                                                  00038400
038500     DISPLAY '1000-ERROR-RTN - BILFMTA ROW TABLE FULL'.           00038500
038600     GOBACK.                                                      00038600
