000100******************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF THE COBOL DEVELOPMENT CENTER   00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400******************************************************************00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID.     BILEXTR.                                         00000600
000700 AUTHOR.         R P BRANNIGAN.                                   00000700
000800 INSTALLATION.   COBOL DEVELOPMENT CENTER.                        00000800
000900 DATE-WRITTEN.   02/14/08.                                        00000900
001000 DATE-COMPILED.                                                   00001000
001100 SECURITY.       NON-CONFIDENTIAL.                                00001100
001200*                                                                 00001200
001300******************************************************************00001300
001400* PROGRAM:  BILEXTR                                               00001400
001500*                                                                 00001500
001600* REMARKS.  BATCH DRIVER FOR THE CARD/UTILITY STATEMENT           00001600
001700*           TRANSACTION-EXTRACTION SUITE.  DRIVES CR-08114,       00001700
001800*           REQUESTED BY ACCOUNTS PAYABLE FOR THEIR MONTHLY       00001800
001900*           CARD-STATEMENT RECONCILIATION.                        00001900
002000*                                                                 00002000
002100*           READS THE STATEMENT CONTROL FILE (STMTIN) IN THE      00002100
002200*           ORDER THE RECONCILIATION CLERKS WANT THEM WORKED,     00002200
002300*           CALLS BILPARSE ONCE PER STATEMENT TO PRODUCE THAT     00002300
002400*           STATEMENT'S PER-STATEMENT TRANSACTION FILE, THEN      00002400
002500*           COMBINES ALL STATEMENTS FOR AN ACCOUNT INTO ONE       00002500
002600*           PER-ACCOUNT FILE AND ALL ACCOUNTS INTO ONE OVERALL    00002600
002700*           FILE, BOTH IN ASCENDING TRANSACTION-DATE ORDER WITH   00002700
002800*           A STABLE SORT (EQUAL DATES KEEP STATEMENT ORDER,      00002800
002900*           THEN EXTRACTION ORDER).  THE STABLE SORT IS THE       00002900
003000*           SAME BACKWARD-INSERTION TECHNIQUE DOUG'S OLD ADSORT1  00003000
003100*           SUBROUTINE USED ON THE CUSTOMER SUITE, RESTATED HERE  00003100
003200*           ON THE TRANSACTION LINES.                             00003200
003300*                                                                 00003300
003400* CHANGE LOG                                                      00003400
003500* ----------------------------------------------------------------00003500
003600* 02/14/08 RPB CR-08114  ORIGINAL PROGRAM.                        00003600
003700* 09/02/08 RPB CR-08230  RAISED WK-MAX-COMBINE-RECS AFTER THE     00003700
003800*                        PILOT ACCOUNT OVERFLOWED THE TABLE ON    00003800
003900*                        ITS 13-MONTH BACKLOG RUN.                00003900
004000* 03/11/09 JBS CR-09041  FIXED 150-REMEMBER-ACCOUNT SO A REPEAT   00004000
004100*                        ACCOUNT NAME ON A LATER STATEMENT NO     00004100
004200*                        LONGER ADDS A SECOND TABLE ENTRY.        00004200
004300* 11/30/10 JBS CR-10288  ADDED NUM-ACCOUNTS-SKIPPED TO THE RUN    00004300
004400*                        TOTALS DISPLAY SO OPERATIONS CAN SEE     00004400
004500*                        WHEN WK-MAX-ACCOUNTS WAS HIT.            00004500
004600******************************************************************00004600
004700*                                                                 00004700
004800 ENVIRONMENT DIVISION.                                            00004800
004900 CONFIGURATION SECTION.                                           00004900
005000 SOURCE-COMPUTER.  IBM-370.                                       00005000
005100 OBJECT-COMPUTER.  IBM-370.                                       00005100
005200 SPECIAL-NAMES.                                                   00005200
005300     C01 IS TOP-OF-FORM.                                          00005300
005400*                                                                 00005400
005500 INPUT-OUTPUT SECTION.                                            00005500
005600 FILE-CONTROL.                                                    00005600
005700     SELECT STMT-CTL-FILE  ASSIGN TO STMTIN                       00005700
005800            ORGANIZATION IS LINE SEQUENTIAL                       00005800
005900            FILE STATUS  IS WS-STMTIN-STATUS.                     00005900
006000*                                                                 00006000
006100     SELECT STMT-OUT-FILE  ASSIGN TO WS-STMT-FILE-NAME            00006100
006200            ORGANIZATION IS LINE SEQUENTIAL                       00006200
006300            FILE STATUS  IS WS-STMTOUT-STATUS.                    00006300
006400*                                                                 00006400
006500     SELECT ACCT-FILE      ASSIGN TO WS-ACCT-FILE-NAME            00006500
006600            ORGANIZATION IS LINE SEQUENTIAL                       00006600
006700            FILE STATUS  IS WS-ACCTFILE-STATUS.                   00006700
006800*                                                                 00006800
006900     SELECT OVERALL-FILE   ASSIGN TO OVERALL                      00006900
007000            ORGANIZATION IS LINE SEQUENTIAL                       00007000
007100            FILE STATUS  IS WS-OVERALL-STATUS.                    00007100
007200*                                                                 00007200
007300 DATA DIVISION.                                                   00007300
007400 FILE SECTION.                                                    00007400
007500*                                                                 00007500
007600 FD  STMT-CTL-FILE                                                00007600
007700     RECORDING MODE IS F.                                         00007700
007800 COPY STMTCTL.                                                    00007800
007900*                                                                 00007900
008000 FD  STMT-OUT-FILE                                                00008000
008100     RECORDING MODE IS V.                                         00008100
008200 01  STO-LINE-REC                 PIC X(200).                     00008200
008300*                                                                 00008300
008400 FD  ACCT-FILE                                                    00008400
008500     RECORDING MODE IS V.                                         00008500
008600 01  ACF-LINE-REC                 PIC X(200).                     00008600
008700*                                                                 00008700
008800 FD  OVERALL-FILE                                                 00008800
008900     RECORDING MODE IS V.                                         00008900
009000 01  OVR-LINE-REC                 PIC X(200).                     00009000
009100*                                                                 00009100
009200 WORKING-STORAGE SECTION.                                         00009200
009300*                                                                 00009300
009400 01  WS-FILE-STATUS-CODES.                                        00009400
009500     05  WS-STMTIN-STATUS         PIC X(2) VALUE SPACES.          00009500
009600         88  WS-STMTIN-OK                VALUE '00'.              00009600
009700         88  WS-STMTIN-EOF-CD            VALUE '10'.              00009700
009800     05  WS-STMTOUT-STATUS        PIC X(2) VALUE SPACES.          00009800
009900         88  WS-STMTOUT-OK               VALUE '00'.              00009900
010000         88  WS-STMTOUT-EOF-CD           VALUE '10'.              00010000
010100     05  WS-ACCTFILE-STATUS       PIC X(2) VALUE SPACES.          00010100
010200         88  WS-ACCTFILE-OK              VALUE '00'.              00010200
010300         88  WS-ACCTFILE-EOF-CD          VALUE '10'.              00010300
010400     05  WS-OVERALL-STATUS        PIC X(2) VALUE SPACES.          00010400
010500         88  WS-OVERALL-OK               VALUE '00'.              00010500
010600*                                                                 00010600
010700 01  WS-SWITCHES.                                                 00010700
010800     05  WS-STMTIN-EOF            PIC X    VALUE 'N'.             00010800
010900         88  STMTIN-EOF                  VALUE 'Y'.               00010900
011000     05  WS-STMTOUT-EOF           PIC X    VALUE 'N'.             00011000
011100         88  STMTOUT-EOF                 VALUE 'Y'.               00011100
011200     05  WS-ACCTFILE-EOF          PIC X    VALUE 'N'.             00011200
011300         88  ACCTFILE-EOF                VALUE 'Y'.               00011300
011400     05  WS-ACCT-FOUND-SW         PIC X    VALUE 'N'.             00011400
011500         88  ACCT-ALREADY-KNOWN          VALUE 'Y'.               00011500
011600*                                                                 00011600
011700 01  WS-DYNAMIC-FILE-NAMES.                                       00011700
011800     05  WS-STMT-FILE-NAME        PIC X(40) VALUE SPACES.         00011800
011900     05  WS-ACCT-FILE-NAME        PIC X(40) VALUE SPACES.         00011900
012000*                                                                 00012000
012100 01  WS-RETURN-CODE               PIC S9(4) COMP VALUE 0.         00012100
012200*                                                                 00012200
012300 01  WS-RUN-TOTALS.                                               00012300
012400     05  NUM-STMT-PROCESSED       PIC S9(5) COMP-3 VALUE +0.      00012400
012500     05  NUM-STMT-ERRORS          PIC S9(5) COMP-3 VALUE +0.      00012500
012600     05  NUM-ACCOUNTS-FOUND       PIC S9(3) COMP-3 VALUE +0.      00012600
012700     05  NUM-ACCOUNTS-SKIPPED     PIC S9(3) COMP-3 VALUE +0.      00012700
012800*                                                                 00012800
012900* STATEMENTS PROCESSED THIS RUN, IN CONTROL-FILE ORDER - USED TO  00012900
013000* RE-DERIVE, FOR EACH ACCOUNT, WHICH PER-STATEMENT FILES BELONG   00013000
013100* TO IT WITHOUT RESCANNING THE CONTROL FILE.                      00013100
013200 01  WS-STMT-TABLE.                                               00013200
013300     05  WS-STMT-COUNT            PIC S9(3) COMP-3 VALUE +0.      00013300
013400     05  WS-STMT-ENTRY OCCURS 1 TO 200 TIMES                      00013400
013500             DEPENDING ON WS-STMT-COUNT.                          00013500
013600         10  WS-STMT-ACCOUNT      PIC X(20).                      00013600
013700         10  WS-STMT-FILE         PIC X(40).                      00013700
013800*                                                                 00013800
013900* DISTINCT ACCOUNT NAMES, FIRST-SEEN ORDER.                       00013900
014000 01  WS-ACCT-TABLE.                                               00014000
014100     05  WS-ACCT-COUNT            PIC S9(2) COMP-3 VALUE +0.      00014100
014200     05  WS-ACCT-ENTRY OCCURS 1 TO 50 TIMES                       00014200
014300             DEPENDING ON WS-ACCT-COUNT.                          00014300
014400         10  WS-ACCT-NAME         PIC X(20).                      00014400
014500*                                                                 00014500
014600* ALTERNATE VIEW OF ONE ACCOUNT-TABLE SLOT, USED ONLY TO CLEAR    00014600
014700* AN ENTRY WITH A SINGLE MOVE WHEN THE TABLE WRAPS ON REUSE.      00014700
014800 01  WS-ACCT-ENTRY-BLANK REDEFINES WS-ACCT-NAME                   00014800
014900             PIC X(20).                                           00014900
015000*                                                                 00015000
015100* WORK TABLE FOR BOTH COMBINE STEPS - HOLDS WHOLE OUTPUT LINES,   00015100
015200* RE-SORTED BY THE FIRST 10 BYTES (THE ISO TRANSACTION DATE,      00015200
015300* ALWAYS EXACTLY 10 CHARACTERS, ALWAYS THE FIRST FIELD).          00015300
015400 01  WS-COMBINE-TABLE.                                            00015400
015500     05  WS-COMBINE-COUNT         PIC S9(4) COMP-3 VALUE +0.      00015500
015600     05  WS-COMBINE-LINE OCCURS 1 TO 5000 TIMES                   00015600
015700             DEPENDING ON WS-COMBINE-COUNT                        00015700
015800             PIC X(200).                                          00015800
015900*                                                                 00015900
016000* ALTERNATE VIEW OF ONE COMBINE-TABLE SLOT - THE ISO DATE KEY     00016000
016100* ALONE, USED BY THE INSERTION-SORT COMPARE.                      00016100
016200 01  WS-COMBINE-KEY-REC REDEFINES WS-COMBINE-LINE                 00016200
016300             PIC X(200).                                          00016300
016400*                                                                 00016400
016500 01  WS-SORT-WORK.                                                00016500
016600     05  WS-INS-FROM              PIC S9(4) COMP-3 VALUE +0.      00016600
016700     05  WS-INS-TO                PIC S9(4) COMP-3 VALUE +0.      00016700
016800     05  WS-INS-HOLD-LINE         PIC X(200).                     00016800
016900*                                                                 00016900
017000 01  WS-LOOP-WORK.                                                00017000
017100     05  WS-STMT-IX               PIC S9(3) COMP-3 VALUE +0.      00017100
017200     05  WS-ACCT-IX                PIC S9(2) COMP-3 VALUE +0.     00017200
017300     05  WS-COMBINE-IX            PIC S9(4) COMP-3 VALUE +0.      00017300
017400*                                                                 00017400
017500 01  WS-HEADER-LINE               PIC X(200).                     00017500
017600 01  WS-ERR-LINE.                                                 00017600
017700     05  FILLER                   PIC X(24) VALUE                 00017700
017800         '*** BILEXTR ERROR *** '.                                00017800
017900     05  WS-ERR-TEXT               PIC X(56) VALUE SPACES.        00017900
018000*                                                                 00018000
018010* ALTERNATE VIEW OF THE ERROR LINE, USED ONLY TO CONFIRM THE      00018010
018020* MESSAGE NEVER OVERRUNS AN 80-BYTE OPERATOR CONSOLE LINE.        00018020
018030 01  WS-ERR-LINE-CHECK REDEFINES WS-ERR-LINE                      00018030
018040             PIC X(80).                                           00018040
018050*                                                                 00018050
018100 COPY WRKAREA.                                                    00018100
018200 COPY OUTTXN.                                                     00018200
018300*                                                                 00018300
018400 01  LK-CONTROL-REC.                                              00018400
018500     05  LK-ACCOUNT-NAME          PIC X(20).                      00018500
018600     05  LK-FILE-NAME             PIC X(40).                      00018600
018700     05  LK-FORMAT-CODE           PIC X(01).                      00018700
018800     05  LK-PAGE-FILE-NAME        PIC X(40).                      00018800
018900*                                                                 00018900
019000******************************************************************00019000
019100 PROCEDURE DIVISION.                                              00019100
019200******************************************************************00019200
019300*                                                                 00019300
019400 000-MAIN.                                                        00019400
019500     PERFORM 700-OPEN-CONTROL-FILE THRU 700-EXIT.                 00019500
019600     PERFORM 110-PROCESS-ONE-STATEMENT THRU 110-EXIT              00019600
019700         UNTIL STMTIN-EOF.                                        00019700
019800     PERFORM 790-CLOSE-CONTROL-FILE THRU 790-EXIT.                00019800
019900     PERFORM 300-COMBINE-ACCOUNTS THRU 300-EXIT.                  00019900
020000     PERFORM 400-COMBINE-OVERALL THRU 400-EXIT.                   00020000
020100     PERFORM 900-DISPLAY-RUN-TOTALS THRU 900-EXIT.                00020100
020200     GOBACK.                                                      00020200
020300*                                                                 00020300
020400 100-READ-CONTROL-REC.                                            00020400
020500     READ STMT-CTL-FILE                                           00020500
020600         AT END MOVE 'Y' TO WS-STMTIN-EOF.                        00020600
020700     IF NOT STMTIN-EOF                                            00020700
020800         EVALUATE WS-STMTIN-STATUS                                00020800
020900             WHEN '00'                                            00020900
021000                 CONTINUE                                         00021000
021100             WHEN '10'                                            00021100
021200                 MOVE 'Y' TO WS-STMTIN-EOF                        00021200
021300             WHEN OTHER                                           00021300
021400                 MOVE 'ERROR READING STMTIN CONTROL FILE'         00021400
021500                     TO WS-ERR-TEXT                               00021500
021600                 PERFORM 950-DISPLAY-ERROR THRU 950-EXIT          00021600
021700                 MOVE 'Y' TO WS-STMTIN-EOF                        00021700
021800         END-EVALUATE                                             00021800
021900     END-IF.                                                      00021900
022000 100-EXIT.                                                        00022000
022100     EXIT.                                                        00022100
022200*                                                                 00022200
022300 110-PROCESS-ONE-STATEMENT.                                       00022300
022400     PERFORM 100-READ-CONTROL-REC THRU 100-EXIT.                  00022400
022500     IF NOT STMTIN-EOF                                            00022500
022600         IF WS-STMT-COUNT < WK-MAX-STATEMENTS                     00022600
022700             ADD 1 TO WS-STMT-COUNT                               00022700
022800             MOVE ST-ACCOUNT-NAME                                 00022800
022900                 TO WS-STMT-ACCOUNT(WS-STMT-COUNT)                00022900
023000             MOVE ST-FILE-NAME                                    00023000
023100                 TO WS-STMT-FILE(WS-STMT-COUNT)                   00023100
023200             PERFORM 150-REMEMBER-ACCOUNT THRU 150-EXIT           00023200
023300             MOVE ST-ACCOUNT-NAME   TO LK-ACCOUNT-NAME            00023300
023400             MOVE ST-FILE-NAME      TO LK-FILE-NAME               00023400
023500             MOVE ST-FORMAT-CODE    TO LK-FORMAT-CODE             00023500
023600             MOVE ST-PAGE-FILE-NAME TO LK-PAGE-FILE-NAME          00023600
023700             CALL 'BILPARSE' USING LK-CONTROL-REC, WS-RETURN-CODE 00023700
023800             IF WS-RETURN-CODE = ZERO                             00023800
023900                 ADD 1 TO NUM-STMT-PROCESSED                      00023900
024000             ELSE                                                 00024000
024100                 ADD 1 TO NUM-STMT-ERRORS                         00024100
024200                 MOVE ST-FILE-NAME TO WS-ERR-TEXT                 00024200
024300                 PERFORM 950-DISPLAY-ERROR THRU 950-EXIT          00024300
024400             END-IF                                               00024400
024500         ELSE                                                     00024500
024600             ADD 1 TO NUM-STMT-ERRORS                             00024600
024700             MOVE 'TOO MANY STATEMENTS - WK-MAX-STATEMENTS HIT'   00024700
024800                 TO WS-ERR-TEXT                                   00024800
024900             PERFORM 950-DISPLAY-ERROR THRU 950-EXIT              00024900
025000         END-IF                                                   00025000
025100     END-IF.                                                      00025100
025200 110-EXIT.                                                        00025200
025300     EXIT.                                                        00025300
025400*                                                                 00025400
025500* LOOK FOR ST-ACCOUNT-NAME AMONG THE ACCOUNTS ALREADY SEEN THIS   00025500
025600* RUN; ADD IT, IN FIRST-SEEN ORDER, ONLY WHEN IT IS NEW.          00025600
025700 150-REMEMBER-ACCOUNT.                                            00025700
025800     MOVE 'N' TO WS-ACCT-FOUND-SW.                                00025800
025900     PERFORM 155-CHECK-ONE-ACCT-NAME THRU 155-EXIT                00025900
026000         VARYING WS-ACCT-IX FROM 1 BY 1                           00026000
026100         UNTIL WS-ACCT-IX > WS-ACCT-COUNT.                        00026100
026200     IF NOT ACCT-ALREADY-KNOWN                                    00026200
026300         IF WS-ACCT-COUNT < WK-MAX-ACCOUNTS                       00026300
026400             ADD 1 TO WS-ACCT-COUNT                               00026400
026500             MOVE ST-ACCOUNT-NAME TO WS-ACCT-NAME(WS-ACCT-COUNT)  00026500
026600             ADD 1 TO NUM-ACCOUNTS-FOUND                          00026600
026700         ELSE                                                     00026700
026800             ADD 1 TO NUM-ACCOUNTS-SKIPPED                        00026800
026900             MOVE 'TOO MANY ACCOUNTS - WK-MAX-ACCOUNTS HIT'       00026900
027000                 TO WS-ERR-TEXT                                   00027000
027100             PERFORM 950-DISPLAY-ERROR THRU 950-EXIT              00027100
027200         END-IF                                                   00027200
027300     END-IF.                                                      00027300
027400 150-EXIT.                                                        00027400
027500     EXIT.                                                        00027500
027600*                                                                 00027600
027700 155-CHECK-ONE-ACCT-NAME.                                         00027700
027800     IF WS-ACCT-NAME(WS-ACCT-IX) = ST-ACCOUNT-NAME                00027800
027900         MOVE 'Y' TO WS-ACCT-FOUND-SW                             00027900
028000     END-IF.                                                      00028000
028100 155-EXIT.                                                        00028100
028200     EXIT.                                                        00028200
028300*                                                                 00028300
028400******************************************************************00028400
028500* PER-ACCOUNT COMBINE - ONE PASS PER DISTINCT ACCOUNT.            00028500
028600******************************************************************00028600
028700 300-COMBINE-ACCOUNTS.                                            00028700
028800     PERFORM 305-COMBINE-ONE-ACCOUNT THRU 305-EXIT                00028800
028900         VARYING WS-ACCT-IX FROM 1 BY 1                           00028900
029000         UNTIL WS-ACCT-IX > WS-ACCT-COUNT.                        00029000
029100 300-EXIT.                                                        00029100
029200     EXIT.                                                        00029200
029300*                                                                 00029300
029400 305-COMBINE-ONE-ACCOUNT.                                         00029400
029500     PERFORM 310-LOAD-ACCOUNT-RECS THRU 310-EXIT.                 00029500
029600     PERFORM 350-SORT-COMBINE-RECS THRU 350-EXIT.                 00029600
029700     PERFORM 330-WRITE-ACCOUNT-FILE THRU 330-EXIT.                00029700
029800 305-EXIT.                                                        00029800
029900     EXIT.                                                        00029900
030000*                                                                 00030000
030100 310-LOAD-ACCOUNT-RECS.                                           00030100
030200     MOVE 0 TO WS-COMBINE-COUNT.                                  00030200
030300     PERFORM 315-CHECK-ONE-STMT-REC THRU 315-EXIT                 00030300
030400         VARYING WS-STMT-IX FROM 1 BY 1                           00030400
030500         UNTIL WS-STMT-IX > WS-STMT-COUNT.                        00030500
030600 310-EXIT.                                                        00030600
030700     EXIT.                                                        00030700
030800*                                                                 00030800
030900 315-CHECK-ONE-STMT-REC.                                          00030900
031000     IF WS-STMT-ACCOUNT(WS-STMT-IX) = WS-ACCT-NAME(WS-ACCT-IX)    00031000
031100         MOVE WS-STMT-FILE(WS-STMT-IX) TO WS-STMT-FILE-NAME       00031100
031200         PERFORM 720-LOAD-ONE-STMT-FILE THRU 720-EXIT             00031200
031300     END-IF.                                                      00031300
031400 315-EXIT.                                                        00031400
031500     EXIT.                                                        00031500
031600*                                                                 00031600
031700* OPEN ONE PER-STATEMENT OUTPUT FILE, SKIP ITS HEADER LINE, AND   00031700
031800* APPEND EVERY DETAIL LINE TO WS-COMBINE-TABLE IN FILE ORDER.     00031800
031900 720-LOAD-ONE-STMT-FILE.                                          00031900
032000     MOVE 'N' TO WS-STMTOUT-EOF.                                  00032000
032100     OPEN INPUT STMT-OUT-FILE.                                    00032100
032200     IF WS-STMTOUT-STATUS NOT = '00'                              00032200
032300         MOVE WS-STMT-FILE-NAME TO WS-ERR-TEXT                    00032300
032400         PERFORM 950-DISPLAY-ERROR THRU 950-EXIT                  00032400
032500     ELSE                                                         00032500
032600         READ STMT-OUT-FILE INTO WS-HEADER-LINE                   00032600
032700             AT END MOVE 'Y' TO WS-STMTOUT-EOF                    00032700
032800         END-READ                                                 00032800
032900         PERFORM 721-COPY-ONE-STMT-REC THRU 721-EXIT              00032900
033000             UNTIL STMTOUT-EOF                                    00033000
033100         CLOSE STMT-OUT-FILE                                      00033100
033200     END-IF.                                                      00033200
033300 720-EXIT.                                                        00033300
033400     EXIT.                                                        00033400
033500*                                                                 00033500
033600 721-COPY-ONE-STMT-REC.                                           00033600
033700     READ STMT-OUT-FILE INTO OT-LINE-REC                          00033700
033800         AT END MOVE 'Y' TO WS-STMTOUT-EOF                        00033800
033900     END-READ.                                                    00033900
034000     IF NOT STMTOUT-EOF                                           00034000
034100         IF WS-COMBINE-COUNT < WK-MAX-COMBINE-RECS                00034100
034200             ADD 1 TO WS-COMBINE-COUNT                            00034200
034300             MOVE OT-LINE-REC TO WS-COMBINE-LINE(WS-COMBINE-COUNT)00034300
034400         ELSE                                                     00034400
034500             MOVE 'TOO MANY RECORDS - WK-MAX-COMBINE-RECS HIT'    00034500
034600                 TO WS-ERR-TEXT                                   00034600
034700             PERFORM 950-DISPLAY-ERROR THRU 950-EXIT              00034700
034800             MOVE 'Y' TO WS-STMTOUT-EOF                           00034800
034900         END-IF                                                   00034900
035000     END-IF.                                                      00035000
035100 721-EXIT.                                                        00035100
035200     EXIT.                                                        00035200
035300*                                                                 00035300
035400* STABLE INSERTION SORT ON WS-COMBINE-TABLE(1:WS-COMBINE-COUNT),  00035400
035500* KEYED ON THE FIRST 10 BYTES OF EACH LINE (THE ISO TRANSACTION   00035500
035600* DATE).  RESTATES THE BACKWARD-SHIFT TECHNIQUE FROM THE OLD      00035600
035700* ADSORT1 IN-MEMORY SORT SUBROUTINE; BECAUSE THE SHIFT STOPS AS   00035700
035800* SOON AS IT MEETS A KEY THAT IS NOT GREATER, EQUAL KEYS NEVER    00035800
035900* CROSS EACH OTHER AND THE ORIGINAL ORDER IS PRESERVED.           00035900
036000 350-SORT-COMBINE-RECS.                                           00036000
036100     PERFORM 355-INSERT-ONE-REC THRU 355-EXIT                     00036100
036200         VARYING WS-INS-FROM FROM 2 BY 1                          00036200
036300         UNTIL WS-INS-FROM > WS-COMBINE-COUNT.                    00036300
036400 350-EXIT.                                                        00036400
036500     EXIT.                                                        00036500
036600*                                                                 00036600
036700 355-INSERT-ONE-REC.                                              00036700
036800     MOVE WS-COMBINE-LINE(WS-INS-FROM) TO WS-INS-HOLD-LINE.       00036800
036900     COMPUTE WS-INS-TO = WS-INS-FROM - 1.                         00036900
037000     PERFORM 360-SHIFT-ONE-SLOT THRU 360-EXIT                     00037000
037100         UNTIL WS-INS-TO <= 0                                     00037100
037200         OR WS-COMBINE-LINE(WS-INS-TO)(1:10)                      00037200
037300                <= WS-INS-HOLD-LINE(1:10).                        00037300
037400     MOVE WS-INS-HOLD-LINE TO WS-COMBINE-LINE(WS-INS-TO + 1).     00037400
037500 355-EXIT.                                                        00037500
037600     EXIT.                                                        00037600
037700*                                                                 00037700
037800 360-SHIFT-ONE-SLOT.                                              00037800
037900     MOVE WS-COMBINE-LINE(WS-INS-TO)                              00037900
038000         TO WS-COMBINE-LINE(WS-INS-TO + 1).                       00038000
038100     COMPUTE WS-INS-TO = WS-INS-TO - 1.                           00038100
038200 360-EXIT.                                                        00038200
038300     EXIT.                                                        00038300
038400*                                                                 00038400
038500 330-WRITE-ACCOUNT-FILE.                                          00038500
038600     MOVE WS-ACCT-NAME(WS-ACCT-IX) TO WS-ACCT-FILE-NAME.          00038600
038700     OPEN OUTPUT ACCT-FILE.                                       00038700
038800     IF WS-ACCTFILE-STATUS NOT = '00'                             00038800
038900         MOVE WS-ACCT-FILE-NAME TO WS-ERR-TEXT                    00038900
039000         PERFORM 950-DISPLAY-ERROR THRU 950-EXIT                  00039000
039100     ELSE                                                         00039100
039200         PERFORM 800-BUILD-HEADER-LINE THRU 800-EXIT              00039200
039300         WRITE ACF-LINE-REC FROM WS-HEADER-LINE                   00039300
039400         PERFORM 335-WRITE-ONE-ACCT-REC THRU 335-EXIT             00039400
039500             VARYING WS-COMBINE-IX FROM 1 BY 1                    00039500
039600             UNTIL WS-COMBINE-IX > WS-COMBINE-COUNT               00039600
039700         CLOSE ACCT-FILE                                          00039700
039800     END-IF.                                                      00039800
039900 330-EXIT.                                                        00039900
040000     EXIT.                                                        00040000
040100*                                                                 00040100
040200 335-WRITE-ONE-ACCT-REC.                                          00040200
040300     WRITE ACF-LINE-REC FROM WS-COMBINE-LINE(WS-COMBINE-IX).      00040300
040400 335-EXIT.                                                        00040400
040500     EXIT.                                                        00040500
040600*                                                                 00040600
040700******************************************************************00040700
040800* OVERALL COMBINE - ALL ACCOUNTS' COMBINED FILES, ONE MORE PASS.  00040800
040900******************************************************************00040900
041000 400-COMBINE-OVERALL.                                             00041000
041100     PERFORM 410-LOAD-ALL-ACCOUNT-RECS THRU 410-EXIT.             00041100
041200     PERFORM 350-SORT-COMBINE-RECS THRU 350-EXIT.                 00041200
041300     PERFORM 430-WRITE-OVERALL-FILE THRU 430-EXIT.                00041300
041400 400-EXIT.                                                        00041400
041500     EXIT.                                                        00041500
041600*                                                                 00041600
041700 410-LOAD-ALL-ACCOUNT-RECS.                                       00041700
041800     MOVE 0 TO WS-COMBINE-COUNT.                                  00041800
041900     PERFORM 415-LOAD-ONE-ACCOUNT THRU 415-EXIT                   00041900
042000         VARYING WS-ACCT-IX FROM 1 BY 1                           00042000
042100         UNTIL WS-ACCT-IX > WS-ACCT-COUNT.                        00042100
042200 410-EXIT.                                                        00042200
042300     EXIT.                                                        00042300
042400*                                                                 00042400
042500 415-LOAD-ONE-ACCOUNT.                                            00042500
042600     MOVE WS-ACCT-NAME(WS-ACCT-IX) TO WS-ACCT-FILE-NAME.          00042600
042700     PERFORM 730-LOAD-ONE-ACCT-FILE THRU 730-EXIT.                00042700
042800 415-EXIT.                                                        00042800
042900     EXIT.                                                        00042900
043000*                                                                 00043000
043100 730-LOAD-ONE-ACCT-FILE.                                          00043100
043200     MOVE 'N' TO WS-ACCTFILE-EOF.                                 00043200
043300     OPEN INPUT ACCT-FILE.                                        00043300
043400     IF WS-ACCTFILE-STATUS NOT = '00'                             00043400
043500         MOVE WS-ACCT-FILE-NAME TO WS-ERR-TEXT                    00043500
043600         PERFORM 950-DISPLAY-ERROR THRU 950-EXIT                  00043600
043700     ELSE                                                         00043700
043800         READ ACCT-FILE INTO WS-HEADER-LINE                       00043800
043900             AT END MOVE 'Y' TO WS-ACCTFILE-EOF                   00043900
044000         END-READ                                                 00044000
044100         PERFORM 731-COPY-ONE-ACCT-REC THRU 731-EXIT              00044100
044200             UNTIL ACCTFILE-EOF                                   00044200
044300         CLOSE ACCT-FILE                                          00044300
044400     END-IF.                                                      00044400
044500 730-EXIT.                                                        00044500
044600     EXIT.                                                        00044600
044700*                                                                 00044700
044800 731-COPY-ONE-ACCT-REC.                                           00044800
044900     READ ACCT-FILE INTO OT-LINE-REC                              00044900
045000         AT END MOVE 'Y' TO WS-ACCTFILE-EOF                       00045000
045100     END-READ.                                                    00045100
045200     IF NOT ACCTFILE-EOF                                          00045200
045300         IF WS-COMBINE-COUNT < WK-MAX-COMBINE-RECS                00045300
045400             ADD 1 TO WS-COMBINE-COUNT                            00045400
045500             MOVE OT-LINE-REC TO WS-COMBINE-LINE(WS-COMBINE-COUNT)00045500
045600         ELSE                                                     00045600
045700             MOVE 'TOO MANY RECORDS - WK-MAX-COMBINE-RECS HIT'    00045700
045800                 TO WS-ERR-TEXT                                   00045800
045900             PERFORM 950-DISPLAY-ERROR THRU 950-EXIT              00045900
046000             MOVE 'Y' TO WS-ACCTFILE-EOF                          00046000
046100         END-IF                                                   00046100
046200     END-IF.                                                      00046200
046300 731-EXIT.                                                        00046300
046400     EXIT.                                                        00046400
046500*                                                                 00046500
046600 430-WRITE-OVERALL-FILE.                                          00046600
046700     OPEN OUTPUT OVERALL-FILE.                                    00046700
046800     IF WS-OVERALL-STATUS NOT = '00'                              00046800
046900         MOVE 'CANNOT OPEN OVERALL OUTPUT FILE' TO WS-ERR-TEXT    00046900
047000         PERFORM 950-DISPLAY-ERROR THRU 950-EXIT                  00047000
047100     ELSE                                                         00047100
047200         PERFORM 800-BUILD-HEADER-LINE THRU 800-EXIT              00047200
047300         WRITE OVR-LINE-REC FROM WS-HEADER-LINE                   00047300
047400         PERFORM 435-WRITE-ONE-OVERALL-REC THRU 435-EXIT          00047400
047500             VARYING WS-COMBINE-IX FROM 1 BY 1                    00047500
047600             UNTIL WS-COMBINE-IX > WS-COMBINE-COUNT               00047600
047700         CLOSE OVERALL-FILE                                       00047700
047800     END-IF.                                                      00047800
047900 430-EXIT.                                                        00047900
048000     EXIT.                                                        00048000
048100*                                                                 00048100
048200 435-WRITE-ONE-OVERALL-REC.                                       00048200
048300     WRITE OVR-LINE-REC FROM WS-COMBINE-LINE(WS-COMBINE-IX).      00048300
048400 435-EXIT.                                                        00048400
048500     EXIT.                                                        00048500
048600*                                                                 00048600
048700* BUILDS THE FIVE-COLUMN HEADER LINE SHARED BY THE PER-ACCOUNT    00048700
048800* AND OVERALL OUTPUT FILES.                                       00048800
048900 800-BUILD-HEADER-LINE.                                           00048900
049000     MOVE SPACES TO WS-HEADER-LINE.                               00049000
049100     STRING OH-COL1 DELIMITED BY SPACE                            00049100
049200             WK-TAB-CHAR DELIMITED BY SIZE                        00049200
049300             OH-COL2 DELIMITED BY SPACE                           00049300
049400             WK-TAB-CHAR DELIMITED BY SIZE                        00049400
049500             OH-COL3 DELIMITED BY SPACE                           00049500
049600             WK-TAB-CHAR DELIMITED BY SIZE                        00049600
049700             OH-COL4 DELIMITED BY SPACE                           00049700
049800             WK-TAB-CHAR DELIMITED BY SIZE                        00049800
049900             OH-COL5 DELIMITED BY SPACE                           00049900
050000         INTO WS-HEADER-LINE.                                     00050000
050100 800-EXIT.                                                        00050100
050200     EXIT.                                                        00050200
050300*                                                                 00050300
050400 700-OPEN-CONTROL-FILE.                                           00050400
050500     OPEN INPUT STMT-CTL-FILE.                                    00050500
050600     IF WS-STMTIN-STATUS NOT = '00'                               00050600
050700         MOVE 'CANNOT OPEN STMTIN CONTROL FILE' TO WS-ERR-TEXT    00050700
050800         PERFORM 950-DISPLAY-ERROR THRU 950-EXIT                  00050800
050900         MOVE 'Y' TO WS-STMTIN-EOF                                00050900
051000     END-IF.                                                      00051000
051100 700-EXIT.                                                        00051100
051200     EXIT.                                                        00051200
051300*                                                                 00051300
051400 790-CLOSE-CONTROL-FILE.                                          00051400
051500     CLOSE STMT-CTL-FILE.                                         00051500
051600 790-EXIT.                                                        00051600
051700     EXIT.                                                        00051700
051800*                                                                 00051800
051900 900-DISPLAY-RUN-TOTALS.                                          00051900
052000     DISPLAY 'BILEXTR RUN TOTALS'.                                00052000
052100     DISPLAY '  STATEMENTS PROCESSED . . . ' NUM-STMT-PROCESSED.  00052100
052200     DISPLAY '  STATEMENTS IN ERROR  . . . ' NUM-STMT-ERRORS.     00052200
052300     DISPLAY '  ACCOUNTS FOUND . . . . . . ' NUM-ACCOUNTS-FOUND.  00052300
052400     DISPLAY '  ACCOUNTS SKIPPED . . . . . ' NUM-ACCOUNTS-SKIPPED.00052400
052500 900-EXIT.                                                        00052500
052600     EXIT.                                                        00052600
052700*                                                                 00052700
052800 950-DISPLAY-ERROR.                                               00052800
052900     DISPLAY WS-ERR-LINE.                                         00052900
053000 950-EXIT.                                                        00053000
053100     EXIT.                                                        00053100
